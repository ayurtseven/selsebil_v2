000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SELSEBIL-AID-LIFECYCLE.
000300 AUTHOR. E. YALCIN.
000400 INSTALLATION. SELSEBIL YARDIMLASMA DERNEGI - BILGI ISLEM.
000500 DATE-WRITTEN. 06/18/1990.
000600 DATE-COMPILED. 06/18/1990.
000700 SECURITY. DERNEK ICI KULLANIM - YARDIM DOSYALARI GIZLIDIR.
000800*----------------------------------------------------------------
000900*                       D E G I S I K L I K   K A Y D I
001000*                         ( C H A N G E   L O G )
001100*----------------------------------------------------------------
001200* TARIH      KIM  ISTEK-NO   ACIKLAMA
001300* ---------- ---- ---------- ------------------------------------
001400* 06/18/1990 EY   INIT-0003  ILK SURUM - TALEP/KALEM ESLESTIRME
001500*                            VE DURUM MAKINESI ILE ONAY/RED/
001600*                            HAZIRLA/DAGIT/IPTAL ISLEMLERI.
001700* 02/11/1991 EY   CR-0151    NAKIT PORSIYONU ICIN MUHASEBE
001800*                            FISI (LEDGER) YAZDIRMA EKLENDI.
001900* 10/05/1992 MO   CR-0389    AILE AKTIF DEGILSE TALEP REDDEDILECEK
002000*                            SEKILDE KONTROL SIKILASTIRILDI.
002100* 04/14/1994 MO   CR-0463    DAGITIMDA STOK YETERSIZ KALEM DIGER
002200*                            KALEMLERI ENGELLEMEYECEK SEKILDE
002300*                            DUZELTILDI.
002400* 08/02/1995 AD   CR-0518    DAGITILAN FARKLI AILE SAYISI RAPORA
002500*                            EKLENDI (DAGITIM OZETI).
002600* 03/19/1997 AD   CR-0609    ONAYLANAN MIKTAR TALEP EDILENDEN
002700*                            FAZLA OLABILECEK SEKILDE KURAL
002800*                            GEVSETILDI (ETKIN MIKTAR HESABI).
002900* 09/30/1998 SK   Y2K-0007   YIL 2000 UYUMLULUGU - TUM TARIH
003000*                            ALANLARI 8 HANELI YYYYMMDD FORMATINA
003100*                            CEVRILDI.
003200* 01/06/1999 SK   Y2K-0007   Y2K TESTLERI TAMAMLANDI.
003300* 05/23/2003 NG   CR-0801    TALEP KALEMI TABLOSU KAPASITESI 50
003400*                            SATIRA CIKARILDI.
003500* 07/09/2008 NG   CR-0955    ISLEM BAZINDA UYGULANAN/REDDEDILEN
003600*                            SAYAC TOPLAMLARI RAPORA EKLENDI.
003700* 02/17/2011 NG   CR-1023    AILE KOPYASINDA FAZLADAN FILLER(02)
003800*                            KALDIRILDI - TIP10'DAKI GERCEK KAYIT
003900*                            UZUNLUGU (110) ILE UYUMSUZDU.
004000*----------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT FAMILY-FILE ASSIGN TO FAMILY-FILE
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-FAM-STATUS.
005000     SELECT ITEM-FILE ASSIGN TO ITEM-FILE
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-ITM-STATUS.
005300     SELECT AIDREQ-FILE ASSIGN TO AIDREQ-FILE
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-AIQ-STATUS.
005600     SELECT AIDITEM-FILE ASSIGN TO AIDITEM-FILE
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-AIT-STATUS.
005900     SELECT AIDREQ-OUT-FILE ASSIGN TO AIDREQ-OUT-FILE
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-AQO-STATUS.
006200     SELECT ITEM-OUT-FILE ASSIGN TO ITEM-OUT-FILE
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-ITO-STATUS.
006500     SELECT MOVEMENT-OUT-FILE ASSIGN TO MOVEMENT-OUT-FILE
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-MVO-STATUS.
006800     SELECT LEDGER-FILE ASSIGN TO LEDGER-FILE
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-LDG-STATUS.
007100     SELECT REPORT-FILE ASSIGN TO REPORT-FILE
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-RPT-STATUS.
007400 DATA DIVISION.
007500 FILE SECTION.
007600*----------------------------------------------------------------
007700* AILE ANA DOSYASI - SADECE VARLIK/DURUM KONTROLU ICIN OKUNUR.
007800* TC KIMLIK DENETIMI TIP10'DA YAPILMISTIR, BURADA TEKRARLANMAZ.
007900*----------------------------------------------------------------
008000 FD  FAMILY-FILE
008100     LABEL RECORDS ARE STANDARD.
008200 01  FAMILY-REC.
008300     05  FAM-ID                        PIC 9(06).
008400     05  FAM-TC-NO                     PIC X(11).
008500     05  FAM-REP-NAME                  PIC X(30).
008600     05  FAM-DISTRICT                  PIC X(20).
008700     05  FAM-NEIGHBORHOOD              PIC X(20).
008800     05  FAM-STATUS                    PIC X(10).
008900         88  FAM-STATUS-ACTIVE             VALUE 'ACTIVE'.
009000     05  FAM-MEMBER-COUNT              PIC 9(03).
009100     05  FAM-ZONE                      PIC X(10).
009200*----------------------------------------------------------------
009300* MALZEME KARTI GIRDI DOSYASI - TIP20'NIN GUNCELLEDIGI MASTER
009400* BURADA TEKRAR OKUNUR (DAGITIM CIKISLARI ICIN OZEL KOPYA).
009500*----------------------------------------------------------------
009600 FD  ITEM-FILE
009700     LABEL RECORDS ARE STANDARD.
009800 01  ITEM-REC.
009900     05  ITM-ID                        PIC 9(06).
010000     05  ITM-NAME                      PIC X(30).
010100     05  ITM-TYPE                      PIC X(10).
010200     05  ITM-UNIT                      PIC X(08).
010300     05  ITM-STOCK-AMOUNT              PIC S9(10)V99.
010400     05  ITM-CRITICAL-LEVEL            PIC S9(10)V99.
010500     05  ITM-OPTIMAL-LEVEL             PIC S9(10)V99.
010600     05  ITM-UNIT-PRICE                PIC S9(08)V99.
010700     05  FILLER                        PIC X(02).
010800*----------------------------------------------------------------
010900* YARDIM TALEBI GIRDI DOSYASI - AID-ID SIRALI.
011000*----------------------------------------------------------------
011100 FD  AIDREQ-FILE
011200     LABEL RECORDS ARE STANDARD.
011300 01  AIDREQ-REC.
011400     05  AID-ID                        PIC 9(06).
011500     05  AID-FAMILY-ID                 PIC 9(06).
011600     05  AID-TYPE                      PIC X(08).
011700         88  AID-TYPE-CASH                 VALUE 'CASH'.
011800         88  AID-TYPE-INKIND               VALUE 'INKIND'.
011900         88  AID-TYPE-INVOICE              VALUE 'INVOICE'.
012000         88  AID-TYPE-MIXED                VALUE 'MIXED'.
012100     05  AID-STATUS                    PIC X(12).
012200         88  AID-STATUS-PENDING            VALUE 'PENDING'.
012300         88  AID-STATUS-APPROVED           VALUE 'APPROVED'.
012400         88  AID-STATUS-PREPARED           VALUE 'PREPARED'.
012500         88  AID-STATUS-DISTRIBUTED        VALUE 'DISTRIBUTED'.
012600         88  AID-STATUS-REJECTED           VALUE 'REJECTED'.
012700         88  AID-STATUS-CANCELLED          VALUE 'CANCELLED'.
012800     05  AID-PRIORITY                  PIC X(08).
012900         88  AID-PRIORITY-LOW              VALUE 'LOW'.
013000         88  AID-PRIORITY-NORMAL           VALUE 'NORMAL'.
013100         88  AID-PRIORITY-HIGH             VALUE 'HIGH'.
013200         88  AID-PRIORITY-URGENT           VALUE 'URGENT'.
013300     05  AID-CASH-AMOUNT               PIC S9(08)V99.
013400     05  AID-ACTION                    PIC X(12).
013500         88  AID-ACTION-APPROVE            VALUE 'APPROVE'.
013600         88  AID-ACTION-REJECT             VALUE 'REJECT'.
013700         88  AID-ACTION-PREPARE            VALUE 'PREPARE'.
013800         88  AID-ACTION-DISTRIBUTE         VALUE 'DISTRIBUTE'.
013900         88  AID-ACTION-CANCEL             VALUE 'CANCEL'.
014000     05  AID-DATE                      PIC 9(08).
014100*----------------------------------------------------------------
014200* NAKIT TUTARI ALANININ SON HANESI (OVERPUNCH) BU GORUNUM ILE
014300* AYRICA INCELENIR - BANT/KART DEVRINDEN KALAN BOZULMA KONTROLU.
014400*----------------------------------------------------------------
014500 01  AIDREQ-SIGN-VIEW REDEFINES AIDREQ-REC.
014600     05  FILLER                        PIC X(49).
014700     05  AID-CASH-SIGN-BYTE            PIC X(01).
014800     05  FILLER                        PIC X(20).
014900*----------------------------------------------------------------
015000* TALEP KALEM DETAY DOSYASI - AIT-AID-ID SIRALI (UST KAYITLA
015100* AYNI SIRADA - IKI DOSYA ESLESTIRME).
015200*----------------------------------------------------------------
015300 FD  AIDITEM-FILE
015400     LABEL RECORDS ARE STANDARD.
015500 01  AIDITEM-REC.
015600     05  AIT-AID-ID                    PIC 9(06).
015700     05  AIT-ITEM-ID                   PIC 9(06).
015800     05  AIT-REQ-QTY                   PIC S9(08)V99.
015900     05  AIT-APPR-QTY                  PIC S9(08)V99.
016000     05  AIT-DIST-QTY                  PIC S9(08)V99.
016100     05  FILLER                        PIC X(03).
016200*----------------------------------------------------------------
016300* GUNCELLENMIS TALEP CIKIS DOSYASI - YENI DURUM ILE YAZILIR.
016400*----------------------------------------------------------------
016500 FD  AIDREQ-OUT-FILE
016600     LABEL RECORDS ARE STANDARD.
016700 01  AIDREQ-OUT-REC                    PIC X(70).
016800*----------------------------------------------------------------
016900* MALZEME KARTI CIKIS DOSYASI - DAGITIM SONRASI GUNCEL STOK.
017000*----------------------------------------------------------------
017100 FD  ITEM-OUT-FILE
017200     LABEL RECORDS ARE STANDARD.
017300 01  ITEM-OUT-REC                      PIC X(102).
017400*----------------------------------------------------------------
017500* DAGITIM STOK HAREKETI CIKIS DOSYASI (TIP20'YE EKLENIR).
017600*----------------------------------------------------------------
017700 FD  MOVEMENT-OUT-FILE
017800     LABEL RECORDS ARE STANDARD.
017900 01  MOVEMENT-OUT-REC.
018000     05  MVO-ITEM-ID                   PIC 9(06).
018100     05  MVO-TYPE                      PIC X(10).
018200     05  MVO-QTY                       PIC S9(10)V99.
018300     05  MVO-DONOR-ID                  PIC 9(06).
018400     05  MVO-DONOR-NAME                PIC X(30).
018500     05  MVO-FAMILY-ID                 PIC 9(06).
018600     05  MVO-DATE                      PIC 9(08).
018700     05  MVO-REF-NO                    PIC X(12).
018800     05  MVO-STOCK-BEFORE              PIC S9(10)V99.
018900     05  MVO-STOCK-AFTER               PIC S9(10)V99.
019000     05  MVO-STATUS                    PIC X(08).
019100         88  MVO-STATUS-POSTED             VALUE 'POSTED'.
019200         88  MVO-STATUS-REJECTED           VALUE 'REJECTED'.
019300*----------------------------------------------------------------
019400* MUHASEBE FISI (LEDGER) CIKIS DOSYASI - DAGITIMDAKI NAKIT
019500* PORSIYONU ICIN GIDER KAYDI BURADAN EKLENIR.
019600*----------------------------------------------------------------
019700 FD  LEDGER-FILE
019800     LABEL RECORDS ARE STANDARD.
019900 01  LEDGER-REC.
020000     05  TRN-TYPE                      PIC X(08).
020100         88  TRN-TYPE-INCOME               VALUE 'INCOME'.
020200         88  TRN-TYPE-EXPENSE              VALUE 'EXPENSE'.
020300     05  TRN-AMOUNT                    PIC S9(10)V99.
020400     05  TRN-CATEGORY                  PIC X(10).
020500         88  TRN-CAT-AID                   VALUE 'AID'.
020600     05  TRN-ACCOUNT-ID                PIC 9(06).
020700     05  TRN-DATE                      PIC 9(08).
020800     05  TRN-DESC                      PIC X(40).
020900     05  FILLER                        PIC X(08).
021000*----------------------------------------------------------------
021100* DENETIM RAPORU CIKTI DOSYASI - 132 SUTUN, SAYFA BASLIKLI.
021200*----------------------------------------------------------------
021300 FD  REPORT-FILE
021400     LABEL RECORDS ARE STANDARD.
021500 01  REPORT-LINE                       PIC X(132).
021600 WORKING-STORAGE SECTION.
021700 01  WS-FILE-STATUSES.
021800     05  WS-FAM-STATUS                 PIC X(02).
021900         88  WS-FAM-OK                     VALUE '00'.
022000         88  WS-FAM-EOF                    VALUE '10'.
022100     05  WS-ITM-STATUS                 PIC X(02).
022200         88  WS-ITM-OK                     VALUE '00'.
022300         88  WS-ITM-EOF                    VALUE '10'.
022400     05  WS-AIQ-STATUS                 PIC X(02).
022500         88  WS-AIQ-OK                     VALUE '00'.
022600         88  WS-AIQ-EOF                    VALUE '10'.
022700     05  WS-AIT-STATUS                 PIC X(02).
022800         88  WS-AIT-OK                     VALUE '00'.
022900         88  WS-AIT-EOF                    VALUE '10'.
023000     05  WS-AQO-STATUS                 PIC X(02).
023100         88  WS-AQO-OK                     VALUE '00'.
023200     05  WS-ITO-STATUS                 PIC X(02).
023300         88  WS-ITO-OK                     VALUE '00'.
023400     05  WS-MVO-STATUS                 PIC X(02).
023500         88  WS-MVO-OK                     VALUE '00'.
023600     05  WS-LDG-STATUS                 PIC X(02).
023700         88  WS-LDG-OK                     VALUE '00'.
023800     05  WS-RPT-STATUS                 PIC X(02).
023900         88  WS-RPT-OK                     VALUE '00'.
024000 01  WS-SWITCHES.
024100     05  WS-EOF-AIDREQ-SW              PIC X(01) VALUE 'N'.
024200         88  WS-EOF-AIDREQ                 VALUE 'Y'.
024300     05  WS-EOF-AIDITEM-SW             PIC X(01) VALUE 'N'.
024400         88  WS-EOF-AIDITEM                VALUE 'Y'.
024500     05  WS-EOF-FAMILY-SW              PIC X(01) VALUE 'N'.
024600         88  WS-EOF-FAMILY                 VALUE 'Y'.
024700     05  WS-EOF-ITEM-SW                PIC X(01) VALUE 'N'.
024800         88  WS-EOF-ITEM                   VALUE 'Y'.
024900*----------------------------------------------------------------
025000* AILE TABLOSU - FAM-ID SIRALI GIRDIDEN YUKLENIR, SEARCH ALL
025100* ILE ARANIR (SADECE VARLIK/AKTIFLIK KONTROLU ICIN).
025200*----------------------------------------------------------------
025300 01  WS-FAMILY-TABLE-CTL.
025400     05  WS-FAMILY-CT                  PIC 9(05) COMP VALUE ZERO.
025500     05  WS-FAMILY-TABLE.
025600         10  WS-FAMILY-ENTRY OCCURS 3000 TIMES
025700                 ASCENDING KEY IS TBL-FAM-ID
025800                 INDEXED BY FAM-IDX.
025900             15  TBL-FAM-ID             PIC 9(06).
026000             15  TBL-FAM-STATUS         PIC X(10).
026100*----------------------------------------------------------------
026200* MALZEME TABLOSU - ITM-ID SIRALI GIRDIDEN YUKLENIR, SEARCH ALL
026300* ILE ARANIR (DAGITIM CIKISLARININ ISLENDIGI AYNI KURALLARLA).
026400*----------------------------------------------------------------
026500 01  WS-ITEM-TABLE-CTL.
026600     05  WS-ITEM-CT                    PIC 9(05) COMP VALUE ZERO.
026700     05  WS-ITEM-TABLE.
026800         10  WS-ITEM-ENTRY OCCURS 2000 TIMES
026900                 ASCENDING KEY IS TBL-ITM-ID
027000                 INDEXED BY ITM-IDX.
027100             15  TBL-ITM-ID             PIC 9(06).
027200             15  TBL-ITM-NAME           PIC X(30).
027300             15  TBL-ITM-TYPE           PIC X(10).
027400             15  TBL-ITM-UNIT           PIC X(08).
027500             15  TBL-ITM-STOCK          PIC S9(10)V99.
027600             15  TBL-ITM-CRITICAL       PIC S9(10)V99.
027700             15  TBL-ITM-OPTIMAL        PIC S9(10)V99.
027800             15  TBL-ITM-PRICE          PIC S9(08)V99.
027900*----------------------------------------------------------------
028000* TALEBIN KALEM DETAYLARI - AYNI AID-ID ICIN ESLESEN AIDITEM
028100* SATIRLARI BU TABLOYA TOPLANIR, SONRA TEK TEK ISLENIR.
028200*----------------------------------------------------------------
028300 01  WS-AIDITEM-TABLE-CTL.
028400     05  WS-AIDITEM-CT                 PIC 9(02) COMP VALUE ZERO.
028500     05  WS-AIDITEM-TABLE.
028600         10  WS-AIDITEM-ENTRY OCCURS 50 TIMES
028700                 INDEXED BY AIT-IDX.
028800             15  TBL-AIT-ITEM-ID        PIC 9(06).
028900             15  TBL-AIT-REQ-QTY        PIC S9(08)V99.
029000             15  TBL-AIT-APPR-QTY       PIC S9(08)V99.
029100             15  TBL-AIT-DIST-QTY       PIC S9(08)V99.
029200             15  TBL-AIT-RESULT         PIC X(08).
029300*----------------------------------------------------------------
029400* DAGITILAN FARKLI AILE TABLOSU - HAREKET DOSYASI AILE SIRALI
029500* OLMADIGINDAN GORULEN AILE NOLARI DOGRUSAL ARAMA ILE TUTULUR.
029600*----------------------------------------------------------------
029700 01  WS-DIST-FAMILY-TABLE-CTL.
029800     05  WS-DIST-FAM-CT                PIC 9(05) COMP VALUE ZERO.
029900     05  WS-DIST-FAMILY-TABLE.
030000         10  WS-DIST-FAM-ENTRY OCCURS 3000 TIMES
030100                 INDEXED BY DFM-IDX.
030200             15  TBL-DIST-FAM-ID        PIC 9(06).
030300 01  WS-DIST-FAM-SRCH-SW               PIC X(01).
030400     88  WS-DIST-FAM-FOUND                 VALUE 'Y'.
030500 01  WS-DIST-REQ-CT                    PIC 9(07) COMP VALUE ZERO.
030600*----------------------------------------------------------------
030700* ISLEM BAZINDA UYGULANAN/REDDEDILEN SAYACLARI - TABLO GORUNUMU
030800* ILE TEK PERFORM ILE YAZDIRILIR (CR-0955).
030900*----------------------------------------------------------------
031000 01  WS-ACTION-COUNTERS COMP.
031100     05  WS-APPR-APPLIED               PIC 9(05) VALUE ZERO.
031200     05  WS-APPR-REJECTED              PIC 9(05) VALUE ZERO.
031300     05  WS-REJ-APPLIED                PIC 9(05) VALUE ZERO.
031400     05  WS-REJ-REJECTED               PIC 9(05) VALUE ZERO.
031500     05  WS-PREP-APPLIED               PIC 9(05) VALUE ZERO.
031600     05  WS-PREP-REJECTED              PIC 9(05) VALUE ZERO.
031700     05  WS-DIST-APPLIED               PIC 9(05) VALUE ZERO.
031800     05  WS-DIST-REJECTED              PIC 9(05) VALUE ZERO.
031900     05  WS-CANC-APPLIED               PIC 9(05) VALUE ZERO.
032000     05  WS-CANC-REJECTED              PIC 9(05) VALUE ZERO.
032100 01  WS-ACTION-TALLY-TBL REDEFINES WS-ACTION-COUNTERS.
032200     05  WS-ACTION-CT-PAIR OCCURS 5 TIMES.
032300         10  WS-ACT-APPLIED             PIC 9(05) COMP.
032400         10  WS-ACT-REJECTED            PIC 9(05) COMP.
032500 01  WS-ACTION-LABEL-TBL.
032600     05  FILLER                        PIC X(12) VALUE 'ONAYLA'.
032700     05  FILLER                        PIC X(12) VALUE 'REDDET'.
032800     05  FILLER                        PIC X(12) VALUE 'HAZIRLA'.
032900     05  FILLER                        PIC X(12) VALUE 'DAGIT'.
033000     05  FILLER                        PIC X(12) VALUE 'IPTAL'.
033100 01  WS-ACTION-LABEL-RTBL REDEFINES WS-ACTION-LABEL-TBL.
033200     05  WS-ACTION-LABEL OCCURS 5 TIMES PIC X(12).
033300 01  WS-TALLY-SUB                      PIC 9(02) COMP VALUE ZERO.
033400 01  WS-EDIT-AREA.
033500     05  WS-REJECT-REASON              PIC X(30).
033600     05  WS-EFFECTIVE-QTY              PIC S9(08)V99.
033700     05  WS-STOCK-BEFORE               PIC S9(10)V99.
033800     05  WS-STOCK-AFTER                PIC S9(10)V99.
033900 01  WS-CURRENT-DATE-AREA.
034000     05  WS-CURR-YYYY                  PIC 9(04).
034100     05  WS-CURR-MM                    PIC 9(02).
034200     05  WS-CURR-DD                    PIC 9(02).
034300 01  WS-CURR-DATE-8 REDEFINES WS-CURRENT-DATE-AREA
034400                                        PIC 9(08).
034500 01  WS-PAGE-CT                        PIC 9(05) COMP VALUE ZERO.
034600 01  WS-LINE-CT                        PIC 9(03) COMP VALUE 99.
034700*----------------------------------------------------------------
034800* SAYFA BASLIKLARI VE SATIR KALIPLARI.
034900*----------------------------------------------------------------
035000 01  HDR-LIFE-LINE-1.
035100     05  FILLER                        PIC X(10) VALUE SPACES.
035200     05  FILLER                        PIC X(32)
035300                  VALUE 'SELSEBIL DERNEGI - YARDIM SURECI'.
035400     05  FILLER                        PIC X(69) VALUE SPACES.
035500     05  FILLER                        PIC X(11) VALUE 'RAPOR TARIH'.
035600     05  HDR-LIF-DATE                  PIC 9(08).
035700     05  FILLER                        PIC X(02) VALUE SPACES.
035800 01  HDR-LIFE-LINE-2.
035900     05  FILLER                        PIC X(01) VALUE SPACE.
036000     05  FILLER                        PIC X(05) VALUE 'TALEP'.
036100     05  FILLER                        PIC X(04) VALUE SPACES.
036200     05  FILLER                        PIC X(04) VALUE 'AILE'.
036300     05  FILLER                        PIC X(05) VALUE SPACES.
036400     05  FILLER                        PIC X(05) VALUE 'ISLEM'.
036500     05  FILLER                        PIC X(07) VALUE SPACES.
036600     05  FILLER                        PIC X(05) VALUE 'SONUC'.
036700     05  FILLER                        PIC X(05) VALUE SPACES.
036800     05  FILLER                        PIC X(08) VALUE 'ACIKLAMA'.
036900     05  FILLER                        PIC X(83) VALUE SPACES.
037000 01  DTL-LIFE-LINE.
037100     05  FILLER                        PIC X(01) VALUE SPACE.
037200     05  DTL-LIF-AID-ID                PIC ZZZZZ9.
037300     05  FILLER                        PIC X(03) VALUE SPACES.
037400     05  DTL-LIF-FAMILY-ID             PIC ZZZZZ9.
037500     05  FILLER                        PIC X(03) VALUE SPACES.
037600     05  DTL-LIF-ACTION                PIC X(10).
037700     05  FILLER                        PIC X(02) VALUE SPACES.
037800     05  DTL-LIF-RESULT                PIC X(08).
037900     05  FILLER                        PIC X(02) VALUE SPACES.
038000     05  DTL-LIF-REASON                PIC X(30).
038100     05  FILLER                        PIC X(61) VALUE SPACES.
038200 01  TRL-LIFE-LINE.
038300     05  FILLER                        PIC X(01) VALUE SPACE.
038400     05  FILLER                        PIC X(07) VALUE 'ISLEM:'.
038500     05  TRL-LIF-ACTION-LBL            PIC X(12).
038600     05  FILLER                        PIC X(02) VALUE SPACES.
038700     05  FILLER                        PIC X(11) VALUE 'UYGULANAN:'.
038800     05  TRL-LIF-APPLIED               PIC ZZZ,ZZ9.
038900     05  FILLER                        PIC X(02) VALUE SPACES.
039000     05  FILLER                        PIC X(12) VALUE 'REDDEDILEN:'.
039100     05  TRL-LIF-REJECTED              PIC ZZZ,ZZ9.
039200     05  FILLER                        PIC X(71) VALUE SPACES.
039300 01  TRL-DIST-LINE.
039400     05  FILLER                        PIC X(01) VALUE SPACE.
039500     05  FILLER                        PIC X(23)
039600                  VALUE 'TOPLAM DAGITILAN TALEP:'.
039700     05  TRL-DIST-REQ                  PIC ZZZ,ZZ9.
039800     05  FILLER                        PIC X(03) VALUE SPACES.
039900     05  FILLER                        PIC X(19)
040000                  VALUE 'TOPLAM FARKLI AILE:'.
040100     05  TRL-DIST-FAM                  PIC ZZZ,ZZ9.
040200     05  FILLER                        PIC X(72) VALUE SPACES.
040300 PROCEDURE DIVISION.
040400*----------------------------------------------------------------
040500* ANA KONTROL PARAGRAFI.
040600*----------------------------------------------------------------
040700 0000-MAIN-CONTROL.
040800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
040900     PERFORM 4000-PROCESS-AID-REQUEST THRU 4000-EXIT
041000         UNTIL WS-EOF-AIDREQ.
041100     PERFORM 8000-REWRITE-ITEM-MASTER THRU 8000-EXIT.
041200     PERFORM 9000-PRINT-LIFECYCLE-TRAILER THRU 9000-EXIT.
041300     PERFORM 9900-FINISH THRU 9900-EXIT.
041400     STOP RUN.
041500*----------------------------------------------------------------
041600 1000-INITIALIZE.
041700     OPEN INPUT FAMILY-FILE.
041800     OPEN INPUT ITEM-FILE.
041900     OPEN INPUT AIDREQ-FILE.
042000     OPEN INPUT AIDITEM-FILE.
042100     OPEN OUTPUT AIDREQ-OUT-FILE.
042200     OPEN OUTPUT ITEM-OUT-FILE.
042300     OPEN EXTEND MOVEMENT-OUT-FILE.
042400     OPEN EXTEND LEDGER-FILE.
042500     OPEN OUTPUT REPORT-FILE.
042600     ACCEPT WS-CURR-DATE-8 FROM DATE YYYYMMDD.
042700     PERFORM 2100-LOAD-FAMILY-TABLE THRU 2100-EXIT.
042800     PERFORM 3000-LOAD-ITEM-TABLE THRU 3000-EXIT.
042900     PERFORM 8500-READ-AIDREQ THRU 8500-EXIT.
043000     PERFORM 8550-READ-AIDITEM THRU 8550-EXIT.
043100 1000-EXIT.
043200     EXIT.
043300*----------------------------------------------------------------
043400* AILE TABLOSUNU YUKLER - FAM-ID SIRALI OLDUGUNDAN SEARCH ALL
043500* KULLANILABILIR.
043600*----------------------------------------------------------------
043700 2100-LOAD-FAMILY-TABLE.
043800     PERFORM 2150-READ-FAMILY THRU 2150-EXIT.
043900     PERFORM 2190-BUILD-FAMILY-ENTRY THRU 2190-EXIT
044000         UNTIL WS-EOF-FAMILY.
044100 2100-EXIT.
044200     EXIT.
044300 2150-READ-FAMILY.
044400     READ FAMILY-FILE
044500         AT END SET WS-EOF-FAMILY TO TRUE
044600     END-READ.
044700 2150-EXIT.
044800     EXIT.
044900 2190-BUILD-FAMILY-ENTRY.
045000     ADD 1 TO WS-FAMILY-CT.
045100     MOVE FAM-ID     TO TBL-FAM-ID (WS-FAMILY-CT).
045200     MOVE FAM-STATUS TO TBL-FAM-STATUS (WS-FAMILY-CT).
045300     PERFORM 2150-READ-FAMILY THRU 2150-EXIT.
045400 2190-EXIT.
045500     EXIT.
045600*----------------------------------------------------------------
045700* MALZEME TABLOSUNU YUKLER - ITM-ID SIRALI OLDUGUNDAN SEARCH ALL
045800* KULLANILABILIR (DAGITIM CIKISLARI ICIN).
045900*----------------------------------------------------------------
046000 3000-LOAD-ITEM-TABLE.
046100     PERFORM 3100-READ-ITEM THRU 3100-EXIT.
046200     PERFORM 3200-BUILD-ITEM-ENTRY THRU 3200-EXIT
046300         UNTIL WS-EOF-ITEM.
046400 3000-EXIT.
046500     EXIT.
046600 3100-READ-ITEM.
046700     READ ITEM-FILE
046800         AT END SET WS-EOF-ITEM TO TRUE
046900     END-READ.
047000 3100-EXIT.
047100     EXIT.
047200 3200-BUILD-ITEM-ENTRY.
047300     ADD 1 TO WS-ITEM-CT.
047400     MOVE ITM-ID           TO TBL-ITM-ID (WS-ITEM-CT).
047500     MOVE ITM-NAME         TO TBL-ITM-NAME (WS-ITEM-CT).
047600     MOVE ITM-TYPE         TO TBL-ITM-TYPE (WS-ITEM-CT).
047700     MOVE ITM-UNIT         TO TBL-ITM-UNIT (WS-ITEM-CT).
047800     MOVE ITM-STOCK-AMOUNT TO TBL-ITM-STOCK (WS-ITEM-CT).
047900     MOVE ITM-CRITICAL-LEVEL TO TBL-ITM-CRITICAL (WS-ITEM-CT).
048000     MOVE ITM-OPTIMAL-LEVEL TO TBL-ITM-OPTIMAL (WS-ITEM-CT).
048100     MOVE ITM-UNIT-PRICE   TO TBL-ITM-PRICE (WS-ITEM-CT).
048200     PERFORM 3100-READ-ITEM THRU 3100-EXIT.
048300 3200-EXIT.
048400     EXIT.
048500*----------------------------------------------------------------
048600* HER YARDIM TALEBI ICIN ESLESEN KALEMLERI TOPLAR, AILEYI ARAR,
048700* ISLEMI UYGULAR VE GUNCEL TALEP KAYDINI YAZAR.
048800*----------------------------------------------------------------
048900 4000-PROCESS-AID-REQUEST.
049000     IF AID-CASH-SIGN-BYTE IS NOT NUMERIC
049100         MOVE ZERO TO AID-CASH-AMOUNT
049200     END-IF.
049300     MOVE SPACES TO WS-REJECT-REASON.
049400     PERFORM 4050-READ-AID-ITEMS THRU 4050-EXIT.
049500     PERFORM 4100-LOOKUP-FAMILY THRU 4100-EXIT.
049600     IF WS-REJECT-REASON = SPACES
049700         PERFORM 5000-APPLY-ACTION THRU 5000-EXIT
049800     END-IF.
049900     PERFORM 7900-WRITE-AIDREQ-OUT THRU 7900-EXIT.
050000     PERFORM 8500-READ-AIDREQ THRU 8500-EXIT.
050100 4000-EXIT.
050200     EXIT.
050300*----------------------------------------------------------------
050400* GECERLI TALEBIN KALEM DETAYLARINI TOPLAR - AIT-AID-ID = AID-ID
050500* OLDUGU SURECE OKUMAYA DEVAM EDER (IKI DOSYA ESLESTIRME).
050600*----------------------------------------------------------------
050700 4050-READ-AID-ITEMS.
050800     MOVE ZERO TO WS-AIDITEM-CT.
050900     PERFORM 4060-ADD-ONE-ITEM THRU 4060-EXIT
051000         UNTIL WS-EOF-AIDITEM OR AIT-AID-ID NOT = AID-ID.
051100 4050-EXIT.
051200     EXIT.
051300 4060-ADD-ONE-ITEM.
051400     ADD 1 TO WS-AIDITEM-CT.
051500     MOVE AIT-ITEM-ID  TO TBL-AIT-ITEM-ID (WS-AIDITEM-CT).
051600     MOVE AIT-REQ-QTY  TO TBL-AIT-REQ-QTY (WS-AIDITEM-CT).
051700     MOVE AIT-APPR-QTY TO TBL-AIT-APPR-QTY (WS-AIDITEM-CT).
051800     MOVE AIT-DIST-QTY TO TBL-AIT-DIST-QTY (WS-AIDITEM-CT).
051900     MOVE SPACES       TO TBL-AIT-RESULT (WS-AIDITEM-CT).
052000     PERFORM 8550-READ-AIDITEM THRU 8550-EXIT.
052100 4060-EXIT.
052200     EXIT.
052300*----------------------------------------------------------------
052400* TALEBI SUNAN AILENIN VARLIGI VE AKTIFLIGI DENETLENIR.
052500*----------------------------------------------------------------
052600 4100-LOOKUP-FAMILY.
052700     SET FAM-IDX TO 1.
052800     SEARCH ALL WS-FAMILY-ENTRY
052900         AT END
053000             MOVE 'AILE BULUNAMADI' TO WS-REJECT-REASON
053100         WHEN TBL-FAM-ID (FAM-IDX) = AID-FAMILY-ID
053200             IF TBL-FAM-STATUS (FAM-IDX) NOT = 'ACTIVE'
053300                 MOVE 'AILE AKTIF DEGIL' TO WS-REJECT-REASON
053400             END-IF
053500     END-SEARCH.
053600 4100-EXIT.
053700     EXIT.
053800*----------------------------------------------------------------
053900* ISTENEN ISLEM KODUNA GORE UYGUN DURUM GECIS PARAGRAFINA DAGITIR.
054000*----------------------------------------------------------------
054100 5000-APPLY-ACTION.
054200     EVALUATE TRUE
054300         WHEN AID-ACTION-APPROVE
054400             PERFORM 5100-DO-APPROVE THRU 5100-EXIT
054500         WHEN AID-ACTION-REJECT
054600             PERFORM 5200-DO-REJECT THRU 5200-EXIT
054700         WHEN AID-ACTION-PREPARE
054800             PERFORM 5300-DO-PREPARE THRU 5300-EXIT
054900         WHEN AID-ACTION-DISTRIBUTE
055000             PERFORM 5400-DO-DISTRIBUTE THRU 5400-EXIT
055100         WHEN AID-ACTION-CANCEL
055200             PERFORM 5500-DO-CANCEL THRU 5500-EXIT
055300         WHEN OTHER
055400             MOVE 'GECERSIZ ISLEM KODU' TO WS-REJECT-REASON
055500     END-EVALUATE.
055600 5000-EXIT.
055700     EXIT.
055800 5100-DO-APPROVE.
055900     IF AID-STATUS-PENDING
056000         SET AID-STATUS-APPROVED TO TRUE
056100         ADD 1 TO WS-ACT-APPLIED (1)
056200     ELSE
056300         MOVE 'GECERSIZ DURUM GECISI' TO WS-REJECT-REASON
056400         ADD 1 TO WS-ACT-REJECTED (1)
056500     END-IF.
056600 5100-EXIT.
056700     EXIT.
056800 5200-DO-REJECT.
056900     IF AID-STATUS-PENDING
057000         SET AID-STATUS-REJECTED TO TRUE
057100         ADD 1 TO WS-ACT-APPLIED (2)
057200     ELSE
057300         MOVE 'GECERSIZ DURUM GECISI' TO WS-REJECT-REASON
057400         ADD 1 TO WS-ACT-REJECTED (2)
057500     END-IF.
057600 5200-EXIT.
057700     EXIT.
057800 5300-DO-PREPARE.
057900     IF AID-STATUS-APPROVED
058000         SET AID-STATUS-PREPARED TO TRUE
058100         ADD 1 TO WS-ACT-APPLIED (3)
058200     ELSE
058300         MOVE 'GECERSIZ DURUM GECISI' TO WS-REJECT-REASON
058400         ADD 1 TO WS-ACT-REJECTED (3)
058500     END-IF.
058600 5300-EXIT.
058700     EXIT.
058800 5400-DO-DISTRIBUTE.
058900     IF AID-STATUS-APPROVED OR AID-STATUS-PREPARED
059000         SET AID-STATUS-DISTRIBUTED TO TRUE
059100         ADD 1 TO WS-ACT-APPLIED (4)
059200         IF AID-TYPE-INKIND OR AID-TYPE-MIXED
059300             PERFORM 6000-DISTRIBUTE-ITEMS THRU 6000-EXIT
059400         END-IF
059500         IF AID-CASH-AMOUNT > ZERO
059600             PERFORM 6500-DISTRIBUTE-CASH THRU 6500-EXIT
059700         END-IF
059800         PERFORM 6900-DISTRIBUTION-SEEN THRU 6900-EXIT
059900     ELSE
060000         MOVE 'GECERSIZ DURUM GECISI' TO WS-REJECT-REASON
060100         ADD 1 TO WS-ACT-REJECTED (4)
060200     END-IF.
060300 5400-EXIT.
060400     EXIT.
060500 5500-DO-CANCEL.
060600     IF AID-STATUS-PENDING OR AID-STATUS-APPROVED
060700         OR AID-STATUS-PREPARED
060800         SET AID-STATUS-CANCELLED TO TRUE
060900         ADD 1 TO WS-ACT-APPLIED (5)
061000     ELSE
061100         MOVE 'GECERSIZ DURUM GECISI' TO WS-REJECT-REASON
061200         ADD 1 TO WS-ACT-REJECTED (5)
061300     END-IF.
061400 5500-EXIT.
061500     EXIT.
061600*----------------------------------------------------------------
061700* TALEBIN HER KALEM SATIRI ICIN ETKIN MIKTAR HESAPLANIR VE OUT
061800* HAREKETI TIP20 KURALLARIYLA (STOK YETERLILIGI) ISLENIR. STOGU
061900* YETERSIZ BIR KALEM DIGER KALEMLERI ENGELLEMEZ (CR-0463).
062000*----------------------------------------------------------------
062100 6000-DISTRIBUTE-ITEMS.
062200     PERFORM 6400-POST-DISTRIBUTION-OUT THRU 6400-EXIT
062300         VARYING AIT-IDX FROM 1 BY 1
062400         UNTIL AIT-IDX > WS-AIDITEM-CT.
062500 6000-EXIT.
062600     EXIT.
062700 6400-POST-DISTRIBUTION-OUT.
062800     IF TBL-AIT-APPR-QTY (AIT-IDX) NOT = -1
062900         MOVE TBL-AIT-APPR-QTY (AIT-IDX) TO WS-EFFECTIVE-QTY
063000     ELSE
063100         MOVE TBL-AIT-REQ-QTY (AIT-IDX)  TO WS-EFFECTIVE-QTY
063200     END-IF.
063300     MOVE WS-EFFECTIVE-QTY TO TBL-AIT-DIST-QTY (AIT-IDX).
063400     SET ITM-IDX TO 1.
063500     SEARCH ALL WS-ITEM-ENTRY
063600         AT END
063700             MOVE 'BILINMEYEN MALZEME' TO TBL-AIT-RESULT (AIT-IDX)
063800         WHEN TBL-ITM-ID (ITM-IDX) = TBL-AIT-ITEM-ID (AIT-IDX)
063900             MOVE TBL-ITM-STOCK (ITM-IDX) TO WS-STOCK-BEFORE
064000             IF WS-EFFECTIVE-QTY > ZERO AND
064100                 TBL-ITM-STOCK (ITM-IDX) >= WS-EFFECTIVE-QTY
064200                 SUBTRACT WS-EFFECTIVE-QTY
064300                     FROM TBL-ITM-STOCK (ITM-IDX)
064400                 MOVE TBL-ITM-STOCK (ITM-IDX) TO WS-STOCK-AFTER
064500                 MOVE 'POSTED'  TO TBL-AIT-RESULT (AIT-IDX)
064600             ELSE
064700                 MOVE WS-STOCK-BEFORE TO WS-STOCK-AFTER
064800                 MOVE 'REJECTED' TO TBL-AIT-RESULT (AIT-IDX)
064900             END-IF
065000             MOVE TBL-AIT-ITEM-ID (AIT-IDX) TO MVO-ITEM-ID
065100             MOVE 'OUT'         TO MVO-TYPE
065200             MOVE WS-EFFECTIVE-QTY TO MVO-QTY
065300             MOVE ZERO          TO MVO-DONOR-ID
065400             MOVE SPACES        TO MVO-DONOR-NAME
065500             MOVE AID-FAMILY-ID TO MVO-FAMILY-ID
065600             MOVE AID-DATE      TO MVO-DATE
065700             MOVE AID-ID        TO MVO-REF-NO
065800             MOVE WS-STOCK-BEFORE TO MVO-STOCK-BEFORE
065900             MOVE WS-STOCK-AFTER  TO MVO-STOCK-AFTER
066000             IF TBL-AIT-RESULT (AIT-IDX) = 'POSTED'
066100                 SET MVO-STATUS-POSTED TO TRUE
066200             ELSE
066300                 SET MVO-STATUS-REJECTED TO TRUE
066400             END-IF
066500             WRITE MOVEMENT-OUT-REC
066600     END-SEARCH.
066700 6400-EXIT.
066800     EXIT.
066900*----------------------------------------------------------------
067000* NAKIT PORSIYONU ICIN GIDER FISI (LEDGER) YAZILIR.
067100*----------------------------------------------------------------
067200 6500-DISTRIBUTE-CASH.
067300     SET TRN-TYPE-EXPENSE TO TRUE.
067400     MOVE AID-CASH-AMOUNT TO TRN-AMOUNT.
067500     SET TRN-CAT-AID TO TRUE.
067600     MOVE ZERO TO TRN-ACCOUNT-ID.
067700     MOVE AID-DATE TO TRN-DATE.
067800     STRING 'YARDIM NAKIT - TALEP NO ' AID-ID
067900         DELIMITED BY SIZE INTO TRN-DESC
068000     END-STRING.
068100     WRITE LEDGER-REC.
068200 6500-EXIT.
068300     EXIT.
068400*----------------------------------------------------------------
068500* DAGITILAN TALEP VE GORULEN FARKLI AILE SAYACLARI (U3 OZETI).
068600*----------------------------------------------------------------
068700 6900-DISTRIBUTION-SEEN.
068800     ADD 1 TO WS-DIST-REQ-CT.
068900     MOVE 'N' TO WS-DIST-FAM-SRCH-SW.
069000     SET DFM-IDX TO 1.
069100     SEARCH WS-DIST-FAM-ENTRY
069200         AT END
069300             CONTINUE
069400         WHEN TBL-DIST-FAM-ID (DFM-IDX) = AID-FAMILY-ID
069500             SET WS-DIST-FAM-FOUND TO TRUE
069600     END-SEARCH.
069700     IF NOT WS-DIST-FAM-FOUND
069800         ADD 1 TO WS-DIST-FAM-CT
069900         SET DFM-IDX TO WS-DIST-FAM-CT
070000         MOVE AID-FAMILY-ID TO TBL-DIST-FAM-ID (DFM-IDX)
070100     END-IF.
070200 6900-EXIT.
070300     EXIT.
070400*----------------------------------------------------------------
070500* SAYFA BASLIGI - SATIR SAYACI ASILDIGINDA CAGRILIR.
070600*----------------------------------------------------------------
070700 7000-PRINT-LIFE-HDR.
070800     ADD 1 TO WS-PAGE-CT.
070900     MOVE WS-CURR-DATE-8 TO HDR-LIF-DATE.
071000     IF WS-PAGE-CT > 1
071100         WRITE REPORT-LINE FROM HDR-LIFE-LINE-1
071200             AFTER ADVANCING TOP-OF-FORM
071300     ELSE
071400         WRITE REPORT-LINE FROM HDR-LIFE-LINE-1
071500             AFTER ADVANCING 1 LINE
071600     END-IF.
071700     WRITE REPORT-LINE FROM HDR-LIFE-LINE-2
071800         AFTER ADVANCING 2 LINES.
071900     MOVE 3 TO WS-LINE-CT.
072000 7000-EXIT.
072100     EXIT.
072200*----------------------------------------------------------------
072300* GUNCEL TALEP KAYDI CIKISA YAZILIR VE RAPOR SATIRI BASILIR.
072400*----------------------------------------------------------------
072500 7900-WRITE-AIDREQ-OUT.
072600     IF WS-LINE-CT > 55
072700         PERFORM 7000-PRINT-LIFE-HDR THRU 7000-EXIT
072800     END-IF.
072900     MOVE AIDREQ-REC TO AIDREQ-OUT-REC.
073000     WRITE AIDREQ-OUT-REC.
073100     MOVE AID-ID        TO DTL-LIF-AID-ID.
073200     MOVE AID-FAMILY-ID TO DTL-LIF-FAMILY-ID.
073300     MOVE AID-ACTION    TO DTL-LIF-ACTION.
073400     IF WS-REJECT-REASON = SPACES
073500         MOVE 'APPLIED' TO DTL-LIF-RESULT
073600     ELSE
073700         MOVE 'REJECTED' TO DTL-LIF-RESULT
073800     END-IF.
073900     MOVE WS-REJECT-REASON TO DTL-LIF-REASON.
074000     WRITE REPORT-LINE FROM DTL-LIFE-LINE.
074100     ADD 1 TO WS-LINE-CT.
074200 7900-EXIT.
074300     EXIT.
074400*----------------------------------------------------------------
074500* DAGITIM SONRASI GUNCEL STOK MALZEME CIKIS DOSYASINA YAZILIR.
074600*----------------------------------------------------------------
074700 8000-REWRITE-ITEM-MASTER.
074800     PERFORM 8100-WRITE-ONE-ITEM THRU 8100-EXIT
074900         VARYING ITM-IDX FROM 1 BY 1
075000         UNTIL ITM-IDX > WS-ITEM-CT.
075100 8000-EXIT.
075200     EXIT.
075300 8100-WRITE-ONE-ITEM.
075400     MOVE SPACES TO ITEM-OUT-REC.
075500     MOVE TBL-ITM-ID (ITM-IDX)       TO ITM-ID.
075600     MOVE TBL-ITM-NAME (ITM-IDX)     TO ITM-NAME.
075700     MOVE TBL-ITM-TYPE (ITM-IDX)     TO ITM-TYPE.
075800     MOVE TBL-ITM-UNIT (ITM-IDX)     TO ITM-UNIT.
075900     MOVE TBL-ITM-STOCK (ITM-IDX)    TO ITM-STOCK-AMOUNT.
076000     MOVE TBL-ITM-CRITICAL (ITM-IDX) TO ITM-CRITICAL-LEVEL.
076100     MOVE TBL-ITM-OPTIMAL (ITM-IDX)  TO ITM-OPTIMAL-LEVEL.
076200     MOVE TBL-ITM-PRICE (ITM-IDX)    TO ITM-UNIT-PRICE.
076300     MOVE ITEM-REC TO ITEM-OUT-REC.
076400     WRITE ITEM-OUT-REC.
076500 8100-EXIT.
076600     EXIT.
076700*----------------------------------------------------------------
076800 8500-READ-AIDREQ.
076900     READ AIDREQ-FILE
077000         AT END SET WS-EOF-AIDREQ TO TRUE
077100     END-READ.
077200 8500-EXIT.
077300     EXIT.
077400 8550-READ-AIDITEM.
077500     READ AIDITEM-FILE
077600         AT END SET WS-EOF-AIDITEM TO TRUE
077700     END-READ.
077800 8550-EXIT.
077900     EXIT.
078000*----------------------------------------------------------------
078100* ISLEM BAZINDA UYGULANAN/REDDEDILEN SAYACLARI VE DAGITIM OZETI
078200* (U3) YAZDIRILIR.
078300*----------------------------------------------------------------
078400 9000-PRINT-LIFECYCLE-TRAILER.
078500     IF WS-LINE-CT > 50
078600         PERFORM 7000-PRINT-LIFE-HDR THRU 7000-EXIT
078700     END-IF.
078800     PERFORM 9050-PRINT-ONE-ACTION THRU 9050-EXIT
078900         VARYING WS-TALLY-SUB FROM 1 BY 1
079000         UNTIL WS-TALLY-SUB > 5.
079100     MOVE WS-DIST-REQ-CT TO TRL-DIST-REQ.
079200     MOVE WS-DIST-FAM-CT TO TRL-DIST-FAM.
079300     WRITE REPORT-LINE FROM TRL-DIST-LINE
079400         AFTER ADVANCING 2 LINES.
079500 9000-EXIT.
079600     EXIT.
079700 9050-PRINT-ONE-ACTION.
079800     MOVE WS-ACTION-LABEL (WS-TALLY-SUB) TO TRL-LIF-ACTION-LBL.
079900     MOVE WS-ACT-APPLIED (WS-TALLY-SUB)  TO TRL-LIF-APPLIED.
080000     MOVE WS-ACT-REJECTED (WS-TALLY-SUB) TO TRL-LIF-REJECTED.
080100     WRITE REPORT-LINE FROM TRL-LIFE-LINE
080200         AFTER ADVANCING 1 LINE.
080300 9050-EXIT.
080400     EXIT.
080500*----------------------------------------------------------------
080600 9900-FINISH.
080700     CLOSE FAMILY-FILE.
080800     CLOSE ITEM-FILE.
080900     CLOSE AIDREQ-FILE.
081000     CLOSE AIDITEM-FILE.
081100     CLOSE AIDREQ-OUT-FILE.
081200     CLOSE ITEM-OUT-FILE.
081300     CLOSE MOVEMENT-OUT-FILE.
081400     CLOSE LEDGER-FILE.
081500     CLOSE REPORT-FILE.
081600 9900-EXIT.
081700     EXIT.
