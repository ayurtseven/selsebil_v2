000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SELSEBIL-STOCK-COUNT.
000300 AUTHOR. M. OZTURK.
000400 INSTALLATION. SELSEBIL YARDIMLASMA DERNEGI - BILGI ISLEM.
000500 DATE-WRITTEN. 04/09/1993.
000600 DATE-COMPILED. 04/09/1993.
000700 SECURITY. DERNEK ICI KULLANIM - DEPO KAYITLARI GIZLIDIR.
000800*----------------------------------------------------------------
000900*                       D E G I S I K L I K   K A Y D I
001000*                         ( C H A N G E   L O G )
001100*----------------------------------------------------------------
001200* TARIH      KIM  ISTEK-NO   ACIKLAMA
001300* ---------- ---- ---------- ------------------------------------
001400* 04/09/1993 MO   INIT-0058  ILK SURUM - FIZIKI SAYIM VE SISTEM
001500*                            STOGU KARSILASTIRMA RAPORU.
001600* 11/22/1994 MO   CR-0447    SAYIM OTURUMU BAZINDA KONTROL
001700*                            KIRILIMI (CONTROL BREAK) EKLENDI -
001800*                            ONCEDEN TEK LISTE HALINDE BASILIYORDU.
001900* 06/14/1996 AD   CR-0533    FARK YUZDESI HESABI EKLENDI (SISTEM
002000*                            SIFIRSA YUZDE SIFIR KABUL EDILIR).
002100* 09/30/1998 SK   Y2K-0007   YIL 2000 UYUMLULUGU - TUM TARIH
002200*                            ALANLARI 8 HANELI YYYYMMDD FORMATINA
002300*                            CEVRILDI.
002400* 01/06/1999 SK   Y2K-0007   Y2K TESTLERI TAMAMLANDI.
002500* 03/11/2002 NG   CR-0722    FARKLI KALEM SAYISI OTURUM
002600*                            TOPLAMINA EKLENDI.
002700* 08/27/2005 NG   CR-0868    SAYIM TUTARI ALANLARINA OVERPUNCH
002800*                            BOZULMASINA KARSI SAVUNMA DENETIMI
002900*                            EKLENDI.
003000*----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT COUNT-FILE ASSIGN TO COUNT-FILE
003800         ORGANIZATION IS LINE SEQUENTIAL
003900         FILE STATUS IS WS-CNT-STATUS.
004000     SELECT REPORT-FILE ASSIGN TO REPORT-FILE
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WS-RPT-STATUS.
004300 DATA DIVISION.
004400 FILE SECTION.
004500*----------------------------------------------------------------
004600* STOK SAYIM DETAY DOSYASI - SAYIM OTURUM NUMARASINA (CNT-COUNT-ID)
004700* GORE SIRALI GELIR, KIRILIM BU ALAN UZERINDEN YAPILIR.
004800*----------------------------------------------------------------
004900 FD  COUNT-FILE
005000     LABEL RECORDS ARE STANDARD.
005100 01  COUNT-REC.
005200     05  CNT-COUNT-ID                  PIC 9(06).
005300     05  CNT-ITEM-ID                   PIC 9(06).
005400     05  CNT-SYSTEM-QTY                PIC S9(10)V99.
005500     05  CNT-COUNTED-QTY               PIC S9(10)V99.
005600*----------------------------------------------------------------
005700* SISTEM MIKTARI ALANININ SON HANESI (OVERPUNCH) BU GORUNUM ILE
005800* AYRICA INCELENIR - BANT/KART DEVRINDEN KALAN BOZULMA KONTROLU.
005900*----------------------------------------------------------------
006000 01  COUNT-SYS-SIGN-VIEW REDEFINES COUNT-REC.
006100     05  FILLER                        PIC X(23).
006200     05  CNT-SYS-SIGN-BYTE             PIC X(01).
006300     05  FILLER                        PIC X(12).
006400*----------------------------------------------------------------
006500* SAYILAN MIKTAR ALANININ SON HANESI (OVERPUNCH) BU GORUNUM ILE
006600* AYRICA INCELENIR - BANT/KART DEVRINDEN KALAN BOZULMA KONTROLU.
006700*----------------------------------------------------------------
006800 01  COUNT-CNT-SIGN-VIEW REDEFINES COUNT-REC.
006900     05  FILLER                        PIC X(35).
007000     05  CNT-CNT-SIGN-BYTE             PIC X(01).
007100*----------------------------------------------------------------
007200* DENETIM RAPORU CIKTI DOSYASI - 132 SUTUN, SAYFA BASLIKLI.
007300*----------------------------------------------------------------
007400 FD  REPORT-FILE
007500     LABEL RECORDS ARE STANDARD.
007600 01  REPORT-LINE                       PIC X(132).
007700 WORKING-STORAGE SECTION.
007800 01  WS-FILE-STATUSES.
007900     05  WS-CNT-STATUS                 PIC X(02).
008000         88  WS-CNT-OK                     VALUE '00'.
008100         88  WS-CNT-EOF                    VALUE '10'.
008200     05  WS-RPT-STATUS                 PIC X(02).
008300         88  WS-RPT-OK                     VALUE '00'.
008400 01  WS-SWITCHES.
008500     05  WS-EOF-COUNT-SW               PIC X(01) VALUE 'N'.
008600         88  WS-EOF-COUNT                  VALUE 'Y'.
008700 01  WS-SESSION-CTL.
008800     05  WS-CURR-COUNT-ID              PIC 9(06) VALUE ZERO.
008900     05  WS-SESSION-ITEM-CT            PIC 9(05) COMP VALUE ZERO.
009000     05  WS-SESSION-DISC-CT            PIC 9(05) COMP VALUE ZERO.
009100 01  WS-CALC-AREA.
009200     05  WS-DISCREPANCY                PIC S9(10)V99 VALUE ZERO.
009300     05  WS-DISC-PCT                   PIC S9(03)V99 VALUE ZERO.
009400     05  WS-HAS-DISC-SW                PIC X(01) VALUE 'N'.
009500         88  WS-HAS-DISCREPANCY            VALUE 'Y'.
009600 01  WS-CURRENT-DATE-AREA.
009700     05  WS-CURR-YYYY                  PIC 9(04).
009800     05  WS-CURR-MM                    PIC 9(02).
009900     05  WS-CURR-DD                    PIC 9(02).
010000 01  WS-CURR-DATE-8 REDEFINES WS-CURRENT-DATE-AREA
010100                                        PIC 9(08).
010200 01  WS-PAGE-CT                        PIC 9(05) COMP VALUE ZERO.
010300 01  WS-LINE-CT                        PIC 9(03) COMP VALUE 99.
010400*----------------------------------------------------------------
010500* SAYFA BASLIGI - HER SAYIM OTURUMU YENI BASLIK ILE ACILIR.
010600*----------------------------------------------------------------
010700 01  HDR-CNT-LINE-1.
010800     05  FILLER                        PIC X(10) VALUE SPACES.
010900     05  FILLER                        PIC X(41)
011000         VALUE 'SELSEBIL DERNEGI - STOK SAYIM MUTABAKATI'.
011100     05  FILLER                        PIC X(02) VALUE SPACES.
011200     05  FILLER                        PIC X(14) VALUE 'SAYIM OTURUMU:'.
011300     05  HDR-CNT-SESSION-ID            PIC ZZZZZ9.
011400     05  FILLER                        PIC X(59) VALUE SPACES.
011500 01  HDR-CNT-LINE-2.
011600     05  FILLER                        PIC X(01) VALUE SPACE.
011700     05  FILLER                        PIC X(05) VALUE 'KALEM'.
011800     05  FILLER                        PIC X(03) VALUE SPACES.
011900     05  FILLER                        PIC X(06) VALUE 'SISTEM'.
012000     05  FILLER                        PIC X(03) VALUE SPACES.
012100     05  FILLER                        PIC X(07) VALUE 'SAYILAN'.
012200     05  FILLER                        PIC X(03) VALUE SPACES.
012300     05  FILLER                        PIC X(04) VALUE 'FARK'.
012400     05  FILLER                        PIC X(03) VALUE SPACES.
012500     05  FILLER                        PIC X(05) VALUE 'YUZDE'.
012600     05  FILLER                        PIC X(03) VALUE SPACES.
012700     05  FILLER                        PIC X(05) VALUE 'DURUM'.
012800     05  FILLER                        PIC X(84) VALUE SPACES.
012900 01  DTL-CNT-LINE.
013000     05  FILLER                        PIC X(01) VALUE SPACE.
013100     05  DTL-CNT-ITEM-ID               PIC ZZZZZ9.
013200     05  FILLER                        PIC X(03) VALUE SPACES.
013300     05  DTL-CNT-SYSTEM-QTY            PIC ZZZ,ZZZ,ZZ9.99-.
013400     05  FILLER                        PIC X(03) VALUE SPACES.
013500     05  DTL-CNT-COUNTED-QTY           PIC ZZZ,ZZZ,ZZ9.99-.
013600     05  FILLER                        PIC X(03) VALUE SPACES.
013700     05  DTL-CNT-DISCREPANCY           PIC ZZZ,ZZZ,ZZ9.99-.
013800     05  FILLER                        PIC X(03) VALUE SPACES.
013900     05  DTL-CNT-PCT                   PIC ZZZ9.99-.
014000     05  FILLER                        PIC X(03) VALUE SPACES.
014100     05  DTL-CNT-FLAG                  PIC X(08).
014200     05  FILLER                        PIC X(49) VALUE SPACES.
014300 01  TRL-CNT-LINE.
014400     05  FILLER                        PIC X(01) VALUE SPACE.
014500     05  FILLER                        PIC X(21) VALUE 'SAYILAN KALEM SAYISI:'.
014600     05  TRL-CNT-ITEM-CT               PIC ZZZ,ZZ9.
014700     05  FILLER                        PIC X(02) VALUE SPACES.
014800     05  FILLER                        PIC X(20) VALUE 'FARKLI KALEM SAYISI:'.
014900     05  TRL-CNT-DISC-CT               PIC ZZZ,ZZ9.
015000     05  FILLER                        PIC X(74) VALUE SPACES.
015100 PROCEDURE DIVISION.
015200*----------------------------------------------------------------
015300* ANA KONTROL PARAGRAFI.
015400*----------------------------------------------------------------
015500 0000-MAIN-CONTROL.
015600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
015700     PERFORM 3000-PROCESS-COUNT THRU 3000-EXIT
015800         UNTIL WS-EOF-COUNT.
015900     PERFORM 3900-PRINT-SESSION-TRAILER THRU 3900-EXIT.
016000     PERFORM 9900-FINISH THRU 9900-EXIT.
016100     STOP RUN.
016200*----------------------------------------------------------------
016300 1000-INITIALIZE.
016400     OPEN INPUT COUNT-FILE.
016500     OPEN OUTPUT REPORT-FILE.
016600     ACCEPT WS-CURR-DATE-8 FROM DATE YYYYMMDD.
016700     PERFORM 8000-READ-COUNT THRU 8000-EXIT.
016800 1000-EXIT.
016900     EXIT.
017000*----------------------------------------------------------------
017100* HER SAYIM SATIRI ICIN OTURUM NUMARASI DEGISTIYSE KIRILIM
017200* (TRAILER + YENI BASLIK) YAPILIR, SONRA FARK HESAPLANIR VE
017300* DETAY SATIRI BASILIR.
017400*----------------------------------------------------------------
017500 3000-PROCESS-COUNT.
017600     IF CNT-SYS-SIGN-BYTE IS NOT NUMERIC
017700         MOVE ZERO TO CNT-SYSTEM-QTY
017800     END-IF.
017900     IF CNT-CNT-SIGN-BYTE IS NOT NUMERIC
018000         MOVE ZERO TO CNT-COUNTED-QTY
018100     END-IF.
018200     IF CNT-COUNT-ID NOT = WS-CURR-COUNT-ID
018300         PERFORM 3200-COUNT-BREAK THRU 3200-EXIT
018400     END-IF.
018500     PERFORM 3100-COMPUTE-DISCREPANCY THRU 3100-EXIT.
018600     PERFORM 3500-WRITE-DETAIL THRU 3500-EXIT.
018700     PERFORM 8000-READ-COUNT THRU 8000-EXIT.
018800 3000-EXIT.
018900     EXIT.
019000*----------------------------------------------------------------
019100* FARK VE FARK YUZDESI HESABI (U6 KURALLARI).
019200*----------------------------------------------------------------
019300 3100-COMPUTE-DISCREPANCY.
019400     COMPUTE WS-DISCREPANCY ROUNDED =
019500         CNT-COUNTED-QTY - CNT-SYSTEM-QTY.
019600     MOVE 'N' TO WS-HAS-DISC-SW.
019700     IF WS-DISCREPANCY NOT = ZERO
019800         SET WS-HAS-DISCREPANCY TO TRUE
019900     END-IF.
020000     IF CNT-SYSTEM-QTY = ZERO
020100         MOVE ZERO TO WS-DISC-PCT
020200     ELSE
020300         COMPUTE WS-DISC-PCT ROUNDED =
020400             (WS-DISCREPANCY / CNT-SYSTEM-QTY) * 100
020500     END-IF.
020600 3100-EXIT.
020700     EXIT.
020800*----------------------------------------------------------------
020900* SAYIM OTURUMU KIRILIMI - ONCEKI OTURUMUN TOPLAMLARI BASILIR VE
021000* YENI OTURUM ICIN BASLIK YAZILIR.
021100*----------------------------------------------------------------
021200 3200-COUNT-BREAK.
021300     PERFORM 3900-PRINT-SESSION-TRAILER THRU 3900-EXIT.
021400     MOVE CNT-COUNT-ID TO WS-CURR-COUNT-ID.
021500     PERFORM 7000-PRINT-COUNT-HDR THRU 7000-EXIT.
021600 3200-EXIT.
021700     EXIT.
021800*----------------------------------------------------------------
021900 3500-WRITE-DETAIL.
022000     IF WS-LINE-CT > 55
022100         PERFORM 7000-PRINT-COUNT-HDR THRU 7000-EXIT
022200     END-IF.
022300     MOVE CNT-ITEM-ID       TO DTL-CNT-ITEM-ID.
022400     MOVE CNT-SYSTEM-QTY    TO DTL-CNT-SYSTEM-QTY.
022500     MOVE CNT-COUNTED-QTY   TO DTL-CNT-COUNTED-QTY.
022600     MOVE WS-DISCREPANCY    TO DTL-CNT-DISCREPANCY.
022700     MOVE WS-DISC-PCT       TO DTL-CNT-PCT.
022800     IF WS-HAS-DISCREPANCY
022900         MOVE 'FARK VAR' TO DTL-CNT-FLAG
023000     ELSE
023100         MOVE SPACES TO DTL-CNT-FLAG
023200     END-IF.
023300     WRITE REPORT-LINE FROM DTL-CNT-LINE.
023400     ADD 1 TO WS-LINE-CT.
023500     ADD 1 TO WS-SESSION-ITEM-CT.
023600     IF WS-HAS-DISCREPANCY
023700         ADD 1 TO WS-SESSION-DISC-CT
023800     END-IF.
023900 3500-EXIT.
024000     EXIT.
024100*----------------------------------------------------------------
024200 7000-PRINT-COUNT-HDR.
024300     ADD 1 TO WS-PAGE-CT.
024400     MOVE WS-CURR-COUNT-ID TO HDR-CNT-SESSION-ID.
024500     IF WS-PAGE-CT > 1
024600         WRITE REPORT-LINE FROM HDR-CNT-LINE-1
024700             AFTER ADVANCING TOP-OF-FORM
024800     ELSE
024900         WRITE REPORT-LINE FROM HDR-CNT-LINE-1
025000             AFTER ADVANCING 1 LINE
025100     END-IF.
025200     WRITE REPORT-LINE FROM HDR-CNT-LINE-2
025300         AFTER ADVANCING 2 LINES.
025400     MOVE 3 TO WS-LINE-CT.
025500 7000-EXIT.
025600     EXIT.
025700*----------------------------------------------------------------
025800 8000-READ-COUNT.
025900     READ COUNT-FILE
026000         AT END SET WS-EOF-COUNT TO TRUE
026100     END-READ.
026200 8000-EXIT.
026300     EXIT.
026400*----------------------------------------------------------------
026500* OTURUM TOPLAMLARI - HENUZ HICBIR KALEM ISLENMEMISSE (ILK KIRILIM
026600* CAGRISI) BASILMAZ.
026700*----------------------------------------------------------------
026800 3900-PRINT-SESSION-TRAILER.
026900     IF WS-SESSION-ITEM-CT > 0
027000         MOVE WS-SESSION-ITEM-CT TO TRL-CNT-ITEM-CT
027100         MOVE WS-SESSION-DISC-CT TO TRL-CNT-DISC-CT
027200         WRITE REPORT-LINE FROM TRL-CNT-LINE
027300             AFTER ADVANCING 2 LINES
027400         MOVE ZERO TO WS-SESSION-ITEM-CT
027500         MOVE ZERO TO WS-SESSION-DISC-CT
027600     END-IF.
027700 3900-EXIT.
027800     EXIT.
027900*----------------------------------------------------------------
028000 9900-FINISH.
028100     CLOSE COUNT-FILE.
028200     CLOSE REPORT-FILE.
028300 9900-EXIT.
028400     EXIT.
