000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SELSEBIL-BUDGET-VARIANCE.
000300 AUTHOR. A. DEMIR.
000400 INSTALLATION. SELSEBIL YARDIMLASMA DERNEGI - BILGI ISLEM.
000500 DATE-WRITTEN. 01/15/1994.
000600 DATE-COMPILED. 01/15/1994.
000700 SECURITY. DERNEK ICI KULLANIM - MALI KAYITLAR GIZLIDIR.
000800*----------------------------------------------------------------
000900*                       D E G I S I K L I K   K A Y D I
001000*                         ( C H A N G E   L O G )
001100*----------------------------------------------------------------
001200* TARIH      KIM  ISTEK-NO   ACIKLAMA
001300* ---------- ---- ---------- ------------------------------------
001400* 01/15/1994 AD   INIT-0071  ILK SURUM - BUTCE HEDEFI ILE
001500*                            MUHASEBE FISI GERCEKLESMESININ
001600*                            KARSILASTIRILMASI.
001700* 07/03/1995 AD   CR-0499    GELIR VE GIDER SAPMA YUZDESI
001800*                            HESABI EKLENDI.
001900* 05/19/1997 MO   CR-0601    DONEM ARALIGI KARSILASTIRMASI
002000*                            ESITSIZLIKTEN ESIT-ESITSIZLIGE
002100*                            (>= / <=) DUZELTILDI - SINIR
002200*                            TARIHLERI DAHIL EDILMIYORDU.
002300* 09/30/1998 SK   Y2K-0007   YIL 2000 UYUMLULUGU - TUM TARIH
002400*                            ALANLARI 8 HANELI YYYYMMDD FORMATINA
002500*                            CEVRILDI.
002600* 01/06/1999 SK   Y2K-0007   Y2K TESTLERI TAMAMLANDI.
002700* 04/22/2003 NG   CR-0779    MUHASEBE FISI TABLOSU KAPASITESI
002800*                            5000 SATIRA CIKARILDI.
002900* 10/08/2007 NG   CR-0921    TUTAR ALANLARINA OVERPUNCH
003000*                            BOZULMASINA KARSI SAVUNMA DENETIMI
003100*                            EKLENDI.
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT LEDGER-FILE ASSIGN TO LEDGER-FILE
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS WS-LDG-STATUS.
004200     SELECT BUDGET-FILE ASSIGN TO BUDGET-FILE
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-BGT-STATUS.
004500     SELECT REPORT-FILE ASSIGN TO REPORT-FILE
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-RPT-STATUS.
004800 DATA DIVISION.
004900 FILE SECTION.
005000*----------------------------------------------------------------
005100* MUHASEBE FISI (LEDGER) GIRDI DOSYASI - U2/U8/U9 TARAFINDAN
005200* YAZILAN TUM ISLEMLER VE GELIR KAYITLARI BURADAN TARANIR.
005300*----------------------------------------------------------------
005400 FD  LEDGER-FILE
005500     LABEL RECORDS ARE STANDARD.
005600 01  LEDGER-REC.
005700     05  TRN-TYPE                      PIC X(08).
005800         88  TRN-TYPE-INCOME               VALUE 'INCOME'.
005900         88  TRN-TYPE-EXPENSE              VALUE 'EXPENSE'.
006000     05  TRN-AMOUNT                    PIC S9(10)V99.
006100     05  TRN-CATEGORY                  PIC X(10).
006200         88  TRN-CAT-DONATION              VALUE 'DONATION'.
006300         88  TRN-CAT-AID                   VALUE 'AID'.
006400         88  TRN-CAT-INVOICE               VALUE 'INVOICE'.
006500         88  TRN-CAT-SALARY                VALUE 'SALARY'.
006600         88  TRN-CAT-RENT                  VALUE 'RENT'.
006700         88  TRN-CAT-UTILITY               VALUE 'UTILITY'.
006800         88  TRN-CAT-OFFICE                VALUE 'OFFICE'.
006900         88  TRN-CAT-VEHICLE               VALUE 'VEHICLE'.
007000         88  TRN-CAT-OTHER                 VALUE 'OTHER'.
007100     05  TRN-ACCOUNT-ID                PIC 9(06).
007200     05  TRN-DATE                      PIC 9(08).
007300     05  TRN-DESC                      PIC X(40).
007400     05  FILLER                        PIC X(08).
007500*----------------------------------------------------------------
007600* ISLEM TUTARI ALANININ SON HANESI (OVERPUNCH) BU GORUNUM ILE
007700* AYRICA INCELENIR - BANT/KART DEVRINDEN KALAN BOZULMA KONTROLU.
007800*----------------------------------------------------------------
007900 01  LEDGER-SIGN-VIEW REDEFINES LEDGER-REC.
008000     05  FILLER                        PIC X(19).
008100     05  TRN-CASH-SIGN-BYTE            PIC X(01).
008200     05  FILLER                        PIC X(72).
008300*----------------------------------------------------------------
008400* BUTCE HEDEF DOSYASI - HER KAYIT BIR DONEM ICIN GELIR/GIDER
008500* HEDEFINI TASIR.
008600*----------------------------------------------------------------
008700 FD  BUDGET-FILE
008800     LABEL RECORDS ARE STANDARD.
008900 01  BUDGET-REC.
009000     05  BGT-NAME                      PIC X(30).
009100     05  BGT-PERIOD                    PIC X(10).
009200         88  BGT-PERIOD-MONTHLY            VALUE 'MONTHLY'.
009300         88  BGT-PERIOD-QUARTERLY          VALUE 'QUARTERLY'.
009400         88  BGT-PERIOD-YEARLY             VALUE 'YEARLY'.
009500     05  BGT-START-DATE                PIC 9(08).
009600     05  BGT-END-DATE                  PIC 9(08).
009700     05  BGT-TARGET-INCOME             PIC S9(10)V99.
009800     05  BGT-TARGET-EXPENSE            PIC S9(10)V99.
009900*----------------------------------------------------------------
010000* HEDEF GELIR ALANININ SON HANESI (OVERPUNCH) BU GORUNUM ILE
010100* AYRICA INCELENIR - BANT/KART DEVRINDEN KALAN BOZULMA KONTROLU.
010200*----------------------------------------------------------------
010300 01  BUDGET-INC-SIGN-VIEW REDEFINES BUDGET-REC.
010400     05  FILLER                        PIC X(67).
010500     05  BGT-INC-SIGN-BYTE             PIC X(01).
010600     05  FILLER                        PIC X(12).
010700*----------------------------------------------------------------
010800* HEDEF GIDER ALANININ SON HANESI (OVERPUNCH) BU GORUNUM ILE
010900* AYRICA INCELENIR - BANT/KART DEVRINDEN KALAN BOZULMA KONTROLU.
011000*----------------------------------------------------------------
011100 01  BUDGET-EXP-SIGN-VIEW REDEFINES BUDGET-REC.
011200     05  FILLER                        PIC X(79).
011300     05  BGT-EXP-SIGN-BYTE             PIC X(01).
011400*----------------------------------------------------------------
011500* DENETIM RAPORU CIKTI DOSYASI - 132 SUTUN, SAYFA BASLIKLI.
011600*----------------------------------------------------------------
011700 FD  REPORT-FILE
011800     LABEL RECORDS ARE STANDARD.
011900 01  REPORT-LINE                       PIC X(132).
012000 WORKING-STORAGE SECTION.
012100 01  WS-FILE-STATUSES.
012200     05  WS-LDG-STATUS                 PIC X(02).
012300         88  WS-LDG-OK                     VALUE '00'.
012400         88  WS-LDG-EOF                    VALUE '10'.
012500     05  WS-BGT-STATUS                 PIC X(02).
012600         88  WS-BGT-OK                     VALUE '00'.
012700         88  WS-BGT-EOF                    VALUE '10'.
012800     05  WS-RPT-STATUS                 PIC X(02).
012900         88  WS-RPT-OK                     VALUE '00'.
013000 01  WS-SWITCHES.
013100     05  WS-EOF-LEDGER-SW              PIC X(01) VALUE 'N'.
013200         88  WS-EOF-LEDGER                 VALUE 'Y'.
013300     05  WS-EOF-BUDGET-SW              PIC X(01) VALUE 'N'.
013400         88  WS-EOF-BUDGET                 VALUE 'Y'.
013500*----------------------------------------------------------------
013600* MUHASEBE FISI TABLOSU - SIRALI DEGILDIR, HER BUTCE ICIN BASTAN
013700* SONA TARANIR (TARIH ARALIGI TESTI ILE).
013800*----------------------------------------------------------------
013900 01  WS-LEDGER-TABLE-CTL.
014000     05  WS-LEDGER-CT                  PIC 9(05) COMP VALUE ZERO.
014100     05  WS-LEDGER-TABLE.
014200         10  WS-LEDGER-ENTRY OCCURS 5000 TIMES
014300                 INDEXED BY LDG-IDX.
014400             15  TBL-LDG-TYPE           PIC X(08).
014500             15  TBL-LDG-AMOUNT         PIC S9(10)V99.
014600             15  TBL-LDG-DATE           PIC 9(08).
014700 01  WS-CALC-AREA.
014800     05  WS-ACT-INCOME                 PIC S9(10)V99 VALUE ZERO.
014900     05  WS-ACT-EXPENSE                PIC S9(10)V99 VALUE ZERO.
015000     05  WS-INC-VARIANCE               PIC S9(10)V99 VALUE ZERO.
015100     05  WS-EXP-VARIANCE               PIC S9(10)V99 VALUE ZERO.
015200     05  WS-INC-PCT                    PIC S9(05)V99 VALUE ZERO.
015300     05  WS-EXP-PCT                    PIC S9(05)V99 VALUE ZERO.
015400 01  WS-CURRENT-DATE-AREA.
015500     05  WS-CURR-YYYY                  PIC 9(04).
015600     05  WS-CURR-MM                    PIC 9(02).
015700     05  WS-CURR-DD                    PIC 9(02).
015800 01  WS-CURR-DATE-8 REDEFINES WS-CURRENT-DATE-AREA
015900                                        PIC 9(08).
016000 01  WS-PAGE-CT                        PIC 9(05) COMP VALUE ZERO.
016100 01  WS-LINE-CT                        PIC 9(03) COMP VALUE 99.
016200*----------------------------------------------------------------
016300* SAYFA BASLIGI VE SATIR KALIBI.
016400*----------------------------------------------------------------
016500 01  HDR-BGT-LINE-1.
016600     05  FILLER                        PIC X(10) VALUE SPACES.
016700     05  FILLER                        PIC X(38)
016800         VALUE 'SELSEBIL DERNEGI - BUTCE SAPMA RAPORU'.
016900     05  FILLER                        PIC X(02) VALUE SPACES.
017000     05  FILLER                        PIC X(11) VALUE 'RAPOR TARIH'.
017100     05  HDR-BGT-DATE                  PIC 9(08).
017200     05  FILLER                        PIC X(63) VALUE SPACES.
017300 01  HDR-BGT-LINE-2.
017400     05  FILLER                        PIC X(01) VALUE SPACE.
017500     05  FILLER                        PIC X(09) VALUE 'BUTCE ADI'.
017600     05  FILLER                        PIC X(23) VALUE SPACES.
017700     05  FILLER                        PIC X(05) VALUE 'DONEM'.
017800     05  FILLER                        PIC X(07) VALUE SPACES.
017900     05  FILLER                        PIC X(03) VALUE 'TIP'.
018000     05  FILLER                        PIC X(05) VALUE SPACES.
018100     05  FILLER                        PIC X(05) VALUE 'HEDEF'.
018200     05  FILLER                        PIC X(09) VALUE SPACES.
018300     05  FILLER                        PIC X(06) VALUE 'GERCEK'.
018400     05  FILLER                        PIC X(10) VALUE SPACES.
018500     05  FILLER                        PIC X(04) VALUE 'FARK'.
018600     05  FILLER                        PIC X(06) VALUE SPACES.
018700     05  FILLER                        PIC X(05) VALUE 'YUZDE'.
018800     05  FILLER                        PIC X(34) VALUE SPACES.
018900 01  DTL-BGT-LINE.
019000     05  FILLER                        PIC X(01) VALUE SPACE.
019100     05  DTL-BGT-NAME                  PIC X(30).
019200     05  FILLER                        PIC X(02) VALUE SPACES.
019300     05  DTL-BGT-PERIOD                PIC X(10).
019400     05  FILLER                        PIC X(02) VALUE SPACES.
019500     05  DTL-BGT-TIP                   PIC X(06).
019600     05  FILLER                        PIC X(02) VALUE SPACES.
019700     05  DTL-BGT-TARGET                PIC ZZ,ZZZ,ZZ9.99-.
019800     05  FILLER                        PIC X(02) VALUE SPACES.
019900     05  DTL-BGT-ACTUAL                PIC ZZ,ZZZ,ZZ9.99-.
020000     05  FILLER                        PIC X(02) VALUE SPACES.
020100     05  DTL-BGT-VARIANCE              PIC ZZ,ZZZ,ZZ9.99-.
020200     05  FILLER                        PIC X(02) VALUE SPACES.
020300     05  DTL-BGT-PCT                   PIC ZZZ9.99-.
020400     05  FILLER                        PIC X(23) VALUE SPACES.
020500 PROCEDURE DIVISION.
020600*----------------------------------------------------------------
020700* ANA KONTROL PARAGRAFI.
020800*----------------------------------------------------------------
020900 0000-MAIN-CONTROL.
021000     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
021100     PERFORM 3000-PROCESS-BUDGET THRU 3000-EXIT
021200         UNTIL WS-EOF-BUDGET.
021300     PERFORM 9900-FINISH THRU 9900-EXIT.
021400     STOP RUN.
021500*----------------------------------------------------------------
021600 1000-INITIALIZE.
021700     OPEN INPUT LEDGER-FILE.
021800     OPEN INPUT BUDGET-FILE.
021900     OPEN OUTPUT REPORT-FILE.
022000     ACCEPT WS-CURR-DATE-8 FROM DATE YYYYMMDD.
022100     PERFORM 2000-LOAD-LEDGER-TABLE THRU 2000-EXIT.
022200     PERFORM 8050-READ-BUDGET THRU 8050-EXIT.
022300 1000-EXIT.
022400     EXIT.
022500*----------------------------------------------------------------
022600* MUHASEBE FISI DOSYASI BASTAN SONA BELLEGE ALINIR.
022700*----------------------------------------------------------------
022800 2000-LOAD-LEDGER-TABLE.
022900     PERFORM 8000-READ-LEDGER THRU 8000-EXIT.
023000     PERFORM 2050-BUILD-LEDGER-ENTRY THRU 2050-EXIT
023100         UNTIL WS-EOF-LEDGER.
023200 2000-EXIT.
023300     EXIT.
023400 2050-BUILD-LEDGER-ENTRY.
023500     IF TRN-CASH-SIGN-BYTE IS NOT NUMERIC
023600         MOVE ZERO TO TRN-AMOUNT
023700     END-IF.
023800     ADD 1 TO WS-LEDGER-CT.
023900     MOVE TRN-TYPE   TO TBL-LDG-TYPE (WS-LEDGER-CT).
024000     MOVE TRN-AMOUNT TO TBL-LDG-AMOUNT (WS-LEDGER-CT).
024100     MOVE TRN-DATE   TO TBL-LDG-DATE (WS-LEDGER-CT).
024200     PERFORM 8000-READ-LEDGER THRU 8000-EXIT.
024300 2050-EXIT.
024400     EXIT.
024500*----------------------------------------------------------------
024600* HER BUTCE KAYDI ICIN MUHASEBE FISI TABLOSU TARANIR, GERCEKLESEN
024700* GELIR/GIDER TOPLANIR VE SAPMALAR HESAPLANIR.
024800*----------------------------------------------------------------
024900 3000-PROCESS-BUDGET.
025000     IF BGT-INC-SIGN-BYTE IS NOT NUMERIC
025100         MOVE ZERO TO BGT-TARGET-INCOME
025200     END-IF.
025300     IF BGT-EXP-SIGN-BYTE IS NOT NUMERIC
025400         MOVE ZERO TO BGT-TARGET-EXPENSE
025500     END-IF.
025600     PERFORM 3100-ACCUMULATE-PERIOD THRU 3100-EXIT.
025700     PERFORM 3200-COMPUTE-VARIANCE THRU 3200-EXIT.
025800     PERFORM 3900-WRITE-BUDGET-DETAIL THRU 3900-EXIT.
025900     PERFORM 8050-READ-BUDGET THRU 8050-EXIT.
026000 3000-EXIT.
026100     EXIT.
026200 3100-ACCUMULATE-PERIOD.
026300     MOVE ZERO TO WS-ACT-INCOME.
026400     MOVE ZERO TO WS-ACT-EXPENSE.
026500     SET LDG-IDX TO 1.
026600     PERFORM 3150-TEST-ONE-LEDGER THRU 3150-EXIT
026700         VARYING LDG-IDX FROM 1 BY 1
026800         UNTIL LDG-IDX > WS-LEDGER-CT.
026900 3100-EXIT.
027000     EXIT.
027100 3150-TEST-ONE-LEDGER.
027200     IF TBL-LDG-DATE (LDG-IDX) >= BGT-START-DATE
027300         AND TBL-LDG-DATE (LDG-IDX) <= BGT-END-DATE
027400         IF TBL-LDG-TYPE (LDG-IDX) = 'INCOME'
027500             ADD TBL-LDG-AMOUNT (LDG-IDX) TO WS-ACT-INCOME
027600         ELSE
027700             IF TBL-LDG-TYPE (LDG-IDX) = 'EXPENSE'
027800                 ADD TBL-LDG-AMOUNT (LDG-IDX) TO WS-ACT-EXPENSE
027900             END-IF
028000         END-IF
028100     END-IF.
028200 3150-EXIT.
028300     EXIT.
028400*----------------------------------------------------------------
028500* SAPMA VE SAPMA YUZDESI HESABI (U10 KURALLARI).
028600*----------------------------------------------------------------
028700 3200-COMPUTE-VARIANCE.
028800     COMPUTE WS-INC-VARIANCE ROUNDED =
028900         WS-ACT-INCOME - BGT-TARGET-INCOME.
029000     COMPUTE WS-EXP-VARIANCE ROUNDED =
029100         WS-ACT-EXPENSE - BGT-TARGET-EXPENSE.
029200     IF BGT-TARGET-INCOME = ZERO
029300         MOVE ZERO TO WS-INC-PCT
029400     ELSE
029500         COMPUTE WS-INC-PCT ROUNDED =
029600             (WS-ACT-INCOME / BGT-TARGET-INCOME) * 100
029700     END-IF.
029800     IF BGT-TARGET-EXPENSE = ZERO
029900         MOVE ZERO TO WS-EXP-PCT
030000     ELSE
030100         COMPUTE WS-EXP-PCT ROUNDED =
030200             (WS-ACT-EXPENSE / BGT-TARGET-EXPENSE) * 100
030300     END-IF.
030400 3200-EXIT.
030500     EXIT.
030600*----------------------------------------------------------------
030700* GELIR SATIRI VE GIDER SATIRI AYNI BUDGE ICIN ARDI ARDINA
030800* BASILIR (AD/DONEM SADECE GELIR SATIRINDA GORUNUR).
030900*----------------------------------------------------------------
031000 3900-WRITE-BUDGET-DETAIL.
031100     IF WS-LINE-CT > 55
031200         PERFORM 7000-PRINT-BGT-HDR THRU 7000-EXIT
031300     END-IF.
031400     MOVE BGT-NAME          TO DTL-BGT-NAME.
031500     MOVE BGT-PERIOD        TO DTL-BGT-PERIOD.
031600     MOVE 'GELIR:'          TO DTL-BGT-TIP.
031700     MOVE BGT-TARGET-INCOME TO DTL-BGT-TARGET.
031800     MOVE WS-ACT-INCOME     TO DTL-BGT-ACTUAL.
031900     MOVE WS-INC-VARIANCE   TO DTL-BGT-VARIANCE.
032000     MOVE WS-INC-PCT        TO DTL-BGT-PCT.
032100     WRITE REPORT-LINE FROM DTL-BGT-LINE.
032200     ADD 1 TO WS-LINE-CT.
032300     MOVE SPACES             TO DTL-BGT-NAME.
032400     MOVE SPACES             TO DTL-BGT-PERIOD.
032500     MOVE 'GIDER:'           TO DTL-BGT-TIP.
032600     MOVE BGT-TARGET-EXPENSE TO DTL-BGT-TARGET.
032700     MOVE WS-ACT-EXPENSE     TO DTL-BGT-ACTUAL.
032800     MOVE WS-EXP-VARIANCE    TO DTL-BGT-VARIANCE.
032900     MOVE WS-EXP-PCT         TO DTL-BGT-PCT.
033000     WRITE REPORT-LINE FROM DTL-BGT-LINE
033100         AFTER ADVANCING 1 LINE.
033200     ADD 1 TO WS-LINE-CT.
033300 3900-EXIT.
033400     EXIT.
033500*----------------------------------------------------------------
033600 7000-PRINT-BGT-HDR.
033700     ADD 1 TO WS-PAGE-CT.
033800     MOVE WS-CURR-DATE-8 TO HDR-BGT-DATE.
033900     IF WS-PAGE-CT > 1
034000         WRITE REPORT-LINE FROM HDR-BGT-LINE-1
034100             AFTER ADVANCING TOP-OF-FORM
034200     ELSE
034300         WRITE REPORT-LINE FROM HDR-BGT-LINE-1
034400             AFTER ADVANCING 1 LINE
034500     END-IF.
034600     WRITE REPORT-LINE FROM HDR-BGT-LINE-2
034700         AFTER ADVANCING 2 LINES.
034800     MOVE 3 TO WS-LINE-CT.
034900 7000-EXIT.
035000     EXIT.
035100*----------------------------------------------------------------
035200 8000-READ-LEDGER.
035300     READ LEDGER-FILE
035400         AT END SET WS-EOF-LEDGER TO TRUE
035500     END-READ.
035600 8000-EXIT.
035700     EXIT.
035800 8050-READ-BUDGET.
035900     READ BUDGET-FILE
036000         AT END SET WS-EOF-BUDGET TO TRUE
036100     END-READ.
036200 8050-EXIT.
036300     EXIT.
036400*----------------------------------------------------------------
036500 9900-FINISH.
036600     CLOSE LEDGER-FILE.
036700     CLOSE BUDGET-FILE.
036800     CLOSE REPORT-FILE.
036900 9900-EXIT.
037000     EXIT.
