000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SELSEBIL-FINANCE-POSTING.
000300 AUTHOR. A. DEMIR.
000400 INSTALLATION. SELSEBIL YARDIMLASMA DERNEGI - BILGI ISLEM.
000500 DATE-WRITTEN. 11/12/1991.
000600 DATE-COMPILED. 11/12/1991.
000700 SECURITY. DERNEK ICI KULLANIM - MALI KAYITLAR GIZLIDIR.
000800*----------------------------------------------------------------
000900*                       D E G I S I K L I K   K A Y D I
001000*                         ( C H A N G E   L O G )
001100*----------------------------------------------------------------
001200* TARIH      KIM  ISTEK-NO   ACIKLAMA
001300* ---------- ---- ---------- ------------------------------------
001400* 11/12/1991 AD   INIT-0041  ILK SURUM - NAKIT YARDIM ONAY/RED/
001500*                            ODEME DURUM MAKINESI VE MUHASEBE
001600*                            FISI (LEDGER) YAZDIRMA.
001700* 03/07/1992 AD   CR-0177    ASKIDA FATURA MODULU EKLENDI -
001800*                            REZERVE/KULLAN/IPTAL ISLEMLERI.
001900* 09/21/1993 MO   CR-0298    FATURA SON KULLANMA TARIHI GECMIS
002000*                            KAYITLAR OTOMATIK IPTAL EDILECEK
002100*                            SEKILDE SURE TARAMASI EKLENDI.
002200* 05/30/1995 MO   CR-0471    NAKIT VE FATURA ISLEMLERINDE AILE
002300*                            AKTIFLIK DENETIMI ZORUNLU HALE
002400*                            GETIRILDI.
002500* 02/08/1996 AD   CR-0522    ODEME (PAY) ISLEMINDE ODEME YONTEMI
002600*                            ALANI BOS OLAMAYACAK SEKILDE KONTROL
002700*                            EKLENDI.
002800* 09/30/1998 SK   Y2K-0007   YIL 2000 UYUMLULUGU - TUM TARIH
002900*                            ALANLARI 8 HANELI YYYYMMDD FORMATINA
003000*                            CEVRILDI.
003100* 01/06/1999 SK   Y2K-0007   Y2K TESTLERI TAMAMLANDI.
003200* 07/14/2001 NG   CR-0688    FATURA TIP BAZINDA OZET TABLOSU
003300*                            RAPORA EKLENDI (MEVCUT/REZERVE/
003400*                            KULLANILAN/SURESI DOLAN).
003500* 04/03/2004 NG   CR-0812    NAKIT YARDIM TUTARI ICIN 0.01 TL
003600*                            ALT SINIR DENETIMI EKLENDI.
003700* 11/19/2006 SK   CR-0899    TALEP TUTARI OVERPUNCH BOZULMASINA
003800*                            KARSI SAVUNMA DENETIMI EKLENDI.
003900* 06/02/2009 NG   CR-0967    NAKIT YARDIM RAPOR SATIRINA DURUM
004000*                            SONUCU (APPLIED/REJECTED) EKLENDI.
004100*----------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT FAMILY-FILE ASSIGN TO FAMILY-FILE
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-FAM-STATUS.
005100     SELECT CASHAID-FILE ASSIGN TO CASHAID-FILE
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-CSH-STATUS.
005400     SELECT INVOICE-FILE ASSIGN TO INVOICE-FILE
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-INV-STATUS.
005700     SELECT LEDGER-FILE ASSIGN TO LEDGER-FILE
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-LDG-STATUS.
006000     SELECT REPORT-FILE ASSIGN TO REPORT-FILE
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-RPT-STATUS.
006300 DATA DIVISION.
006400 FILE SECTION.
006500*----------------------------------------------------------------
006600* AILE ANA DOSYASI - SADECE VARLIK/DURUM KONTROLU ICIN OKUNUR.
006700* TC KIMLIK DENETIMI TIP10'DA YAPILMISTIR, BURADA TEKRARLANMAZ.
006800*----------------------------------------------------------------
006900 FD  FAMILY-FILE
007000     LABEL RECORDS ARE STANDARD.
007100 01  FAMILY-REC.
007200     05  FAM-ID                        PIC 9(06).
007300     05  FAM-TC-NO                     PIC X(11).
007400     05  FAM-REP-NAME                  PIC X(30).
007500     05  FAM-DISTRICT                  PIC X(20).
007600     05  FAM-NEIGHBORHOOD              PIC X(20).
007700     05  FAM-STATUS                    PIC X(10).
007800         88  FAM-STATUS-ACTIVE             VALUE 'ACTIVE'.
007900     05  FAM-MEMBER-COUNT              PIC 9(03).
008000     05  FAM-ZONE                      PIC X(10).
008100*----------------------------------------------------------------
008200* NAKIT YARDIM ISLEM DOSYASI - TALEP NUMARASINA GORE SIRALI
008300* DEGILDIR, HER KAYIT BAGIMSIZ ISLENIR.
008400*----------------------------------------------------------------
008500 FD  CASHAID-FILE
008600     LABEL RECORDS ARE STANDARD.
008700 01  CASHAID-REC.
008800     05  CSH-ID                        PIC 9(06).
008900     05  CSH-FAMILY-ID                 PIC 9(06).
009000     05  CSH-AMOUNT                    PIC S9(08)V99.
009100     05  CSH-STATUS                    PIC X(10).
009200         88  CSH-STATUS-PENDING            VALUE 'PENDING'.
009300         88  CSH-STATUS-APPROVED           VALUE 'APPROVED'.
009400         88  CSH-STATUS-PAID               VALUE 'PAID'.
009500         88  CSH-STATUS-REJECTED           VALUE 'REJECTED'.
009600         88  CSH-STATUS-CANCELLED          VALUE 'CANCELLED'.
009700     05  CSH-ACTION                    PIC X(08).
009800         88  CSH-ACTION-APPROVE            VALUE 'APPROVE'.
009900         88  CSH-ACTION-REJECT             VALUE 'REJECT'.
010000         88  CSH-ACTION-PAY                VALUE 'PAY'.
010100     05  CSH-PAY-METHOD                PIC X(14).
010200         88  CSH-PAY-CASH                  VALUE 'CASH'.
010300         88  CSH-PAY-BANKTRANSFER          VALUE 'BANKTRANSFER'.
010400         88  CSH-PAY-CHECK                 VALUE 'CHECK'.
010500         88  CSH-PAY-OTHER                 VALUE 'OTHER'.
010600     05  CSH-ACCOUNT-ID                PIC 9(06).
010700     05  CSH-DATE                      PIC 9(08).
010800     05  FILLER                        PIC X(02).
010900*----------------------------------------------------------------
011000* NAKIT TUTARI ALANININ SON HANESI (OVERPUNCH) BU GORUNUM ILE
011100* AYRICA INCELENIR - BANT/KART DEVRINDEN KALAN BOZULMA KONTROLU.
011200*----------------------------------------------------------------
011300 01  CASHAID-SIGN-VIEW REDEFINES CASHAID-REC.
011400     05  FILLER                        PIC X(21).
011500     05  CSH-CASH-SIGN-BYTE            PIC X(01).
011600     05  FILLER                        PIC X(48).
011700*----------------------------------------------------------------
011800* ASKIDA FATURA ISLEM DOSYASI - FATURA NUMARASINA GORE SIRALI
011900* DEGILDIR, HER KAYIT BAGIMSIZ ISLENIR.
012000*----------------------------------------------------------------
012100 FD  INVOICE-FILE
012200     LABEL RECORDS ARE STANDARD.
012300 01  INVOICE-REC.
012400     05  INV-ID                        PIC 9(06).
012500     05  INV-TYPE                      PIC X(10).
012600         88  INV-TYPE-ELECTRIC             VALUE 'ELECTRIC'.
012700         88  INV-TYPE-WATER                VALUE 'WATER'.
012800         88  INV-TYPE-GAS                  VALUE 'GAS'.
012900         88  INV-TYPE-PHONE                VALUE 'PHONE'.
013000         88  INV-TYPE-INTERNET             VALUE 'INTERNET'.
013100         88  INV-TYPE-RENT                 VALUE 'RENT'.
013200         88  INV-TYPE-OTHER                VALUE 'OTHER'.
013300     05  INV-AMOUNT                    PIC S9(08)V99.
013400     05  INV-STATUS                    PIC X(10).
013500         88  INV-STATUS-AVAILABLE          VALUE 'AVAILABLE'.
013600         88  INV-STATUS-RESERVED           VALUE 'RESERVED'.
013700         88  INV-STATUS-USED               VALUE 'USED'.
013800         88  INV-STATUS-EXPIRED            VALUE 'EXPIRED'.
013900     05  INV-ACTION                    PIC X(08).
014000         88  INV-ACTION-RESERVE            VALUE 'RESERVE'.
014100         88  INV-ACTION-USE                VALUE 'USE'.
014200         88  INV-ACTION-EXPIRE             VALUE 'EXPIRE'.
014300     05  INV-FAMILY-ID                 PIC 9(06).
014400     05  INV-EXPIRY-DATE               PIC 9(08).
014500     05  INV-DATE                      PIC 9(08).
014600     05  FILLER                        PIC X(04).
014700*----------------------------------------------------------------
014800* FATURA TUTARI ALANININ SON HANESI (OVERPUNCH) BU GORUNUM ILE
014900* AYRICA INCELENIR - BANT/KART DEVRINDEN KALAN BOZULMA KONTROLU.
015000*----------------------------------------------------------------
015100 01  INVOICE-SIGN-VIEW REDEFINES INVOICE-REC.
015200     05  FILLER                        PIC X(25).
015300     05  INV-CASH-SIGN-BYTE            PIC X(01).
015400     05  FILLER                        PIC X(44).
015500*----------------------------------------------------------------
015600* MUHASEBE FISI (LEDGER) CIKIS DOSYASI - NAKIT YARDIM ODEMESI VE
015700* FATURA KULLANIMI ICIN GIDER KAYITLARI BURADAN EKLENIR.
015800*----------------------------------------------------------------
015900 FD  LEDGER-FILE
016000     LABEL RECORDS ARE STANDARD.
016100 01  LEDGER-REC.
016200     05  TRN-TYPE                      PIC X(08).
016300         88  TRN-TYPE-INCOME               VALUE 'INCOME'.
016400         88  TRN-TYPE-EXPENSE              VALUE 'EXPENSE'.
016500     05  TRN-AMOUNT                    PIC S9(10)V99.
016600     05  TRN-CATEGORY                  PIC X(10).
016700         88  TRN-CAT-AID                   VALUE 'AID'.
016800         88  TRN-CAT-INVOICE               VALUE 'INVOICE'.
016900     05  TRN-ACCOUNT-ID                PIC 9(06).
017000     05  TRN-DATE                      PIC 9(08).
017100     05  TRN-DESC                      PIC X(40).
017200     05  FILLER                        PIC X(08).
017300*----------------------------------------------------------------
017400* DENETIM RAPORU CIKTI DOSYASI - 132 SUTUN, SAYFA BASLIKLI.
017500*----------------------------------------------------------------
017600 FD  REPORT-FILE
017700     LABEL RECORDS ARE STANDARD.
017800 01  REPORT-LINE                       PIC X(132).
017900 WORKING-STORAGE SECTION.
018000 01  WS-FILE-STATUSES.
018100     05  WS-FAM-STATUS                 PIC X(02).
018200         88  WS-FAM-OK                     VALUE '00'.
018300         88  WS-FAM-EOF                    VALUE '10'.
018400     05  WS-CSH-STATUS                 PIC X(02).
018500         88  WS-CSH-OK                     VALUE '00'.
018600         88  WS-CSH-EOF                    VALUE '10'.
018700     05  WS-INV-STATUS                 PIC X(02).
018800         88  WS-INV-OK                     VALUE '00'.
018900         88  WS-INV-EOF                    VALUE '10'.
019000     05  WS-LDG-STATUS                 PIC X(02).
019100         88  WS-LDG-OK                     VALUE '00'.
019200     05  WS-RPT-STATUS                 PIC X(02).
019300         88  WS-RPT-OK                     VALUE '00'.
019400 01  WS-SWITCHES.
019500     05  WS-EOF-CASHAID-SW             PIC X(01) VALUE 'N'.
019600         88  WS-EOF-CASHAID                VALUE 'Y'.
019700     05  WS-EOF-INVOICE-SW             PIC X(01) VALUE 'N'.
019800         88  WS-EOF-INVOICE                VALUE 'Y'.
019900     05  WS-EOF-FAMILY-SW              PIC X(01) VALUE 'N'.
020000         88  WS-EOF-FAMILY                 VALUE 'Y'.
020100*----------------------------------------------------------------
020200* AILE TABLOSU - FAM-ID SIRALI GIRDIDEN YUKLENIR, SEARCH ALL
020300* ILE ARANIR (SADECE VARLIK/AKTIFLIK KONTROLU ICIN).
020400*----------------------------------------------------------------
020500 01  WS-FAMILY-TABLE-CTL.
020600     05  WS-FAMILY-CT                  PIC 9(05) COMP VALUE ZERO.
020700     05  WS-FAMILY-TABLE.
020800         10  WS-FAMILY-ENTRY OCCURS 3000 TIMES
020900                 ASCENDING KEY IS TBL-FAM-ID
021000                 INDEXED BY FAM-IDX.
021100             15  TBL-FAM-ID             PIC 9(06).
021200             15  TBL-FAM-STATUS         PIC X(10).
021300*----------------------------------------------------------------
021400* FATURA TIPI SABIT AD TABLOSU - TIP BAZINDA OZET SAYAC VE
021500* TUTARLARIN TUTULDUGU TABLOYLA AYNI SIRADA ESLESTIRILIR.
021600*----------------------------------------------------------------
021700 01  WS-INV-TYPE-NAME-TBL.
021800     05  FILLER                        PIC X(10) VALUE 'ELECTRIC'.
021900     05  FILLER                        PIC X(10) VALUE 'WATER'.
022000     05  FILLER                        PIC X(10) VALUE 'GAS'.
022100     05  FILLER                        PIC X(10) VALUE 'PHONE'.
022200     05  FILLER                        PIC X(10) VALUE 'INTERNET'.
022300     05  FILLER                        PIC X(10) VALUE 'RENT'.
022400     05  FILLER                        PIC X(10) VALUE 'OTHER'.
022500 01  WS-INV-TYPE-NAME-RTBL REDEFINES WS-INV-TYPE-NAME-TBL.
022600     05  WS-INV-TYPE-NAME OCCURS 7 TIMES
022700             INDEXED BY INVT-IDX      PIC X(10).
022800 01  WS-INV-TYPE-COUNTERS.
022900     05  WS-INV-TYPE-ENTRY OCCURS 7 TIMES.
023000         10  WS-INV-AVAIL-CT           PIC 9(05) COMP VALUE ZERO.
023100         10  WS-INV-RESV-CT            PIC 9(05) COMP VALUE ZERO.
023200         10  WS-INV-USED-AMT           PIC S9(10)V99 VALUE ZERO.
023300         10  WS-INV-EXPIRE-CT          PIC 9(05) COMP VALUE ZERO.
023400 01  WS-TYPE-SUB                       PIC 9(02) COMP VALUE ZERO.
023500*----------------------------------------------------------------
023600* NAKIT YARDIM ISLEM SAYACLARI - DURUM MAKINESI SONUCUNA GORE
023700* (ISLEM SONUCU DEGIL, KAYDIN NIHAI DURUMUNA GORE) TUTULUR.
023800*----------------------------------------------------------------
023900 01  WS-CSH-TOTALS.
024000     05  WS-CSH-APPR-CT                PIC 9(07) COMP VALUE ZERO.
024100     05  WS-CSH-APPR-AMT               PIC S9(10)V99 VALUE ZERO.
024200     05  WS-CSH-REJ-CT                 PIC 9(07) COMP VALUE ZERO.
024300     05  WS-CSH-PAID-CT                PIC 9(07) COMP VALUE ZERO.
024400     05  WS-CSH-PAID-AMT               PIC S9(10)V99 VALUE ZERO.
024500 01  WS-EDIT-AREA.
024600     05  WS-REJECT-REASON              PIC X(30).
024700 01  WS-CURRENT-DATE-AREA.
024800     05  WS-CURR-YYYY                  PIC 9(04).
024900     05  WS-CURR-MM                    PIC 9(02).
025000     05  WS-CURR-DD                    PIC 9(02).
025100 01  WS-CURR-DATE-8 REDEFINES WS-CURRENT-DATE-AREA
025200                                        PIC 9(08).
025300 01  WS-PAGE-CT                        PIC 9(05) COMP VALUE ZERO.
025400 01  WS-LINE-CT                        PIC 9(03) COMP VALUE 99.
025500*----------------------------------------------------------------
025600* SAYFA BASLIKLARI VE SATIR KALIPLARI - NAKIT YARDIM BOLUMU.
025700*----------------------------------------------------------------
025800 01  HDR-CASH-LINE-1.
025900     05  FILLER                        PIC X(10) VALUE SPACES.
026000     05  FILLER                        PIC X(31)
026100                  VALUE 'SELSEBIL DERNEGI - NAKIT YARDIM'.
026200     05  FILLER                        PIC X(11) VALUE 'RAPOR TARIH'.
026300     05  HDR-CSH-DATE                  PIC 9(08).
026400     05  FILLER                        PIC X(02) VALUE SPACES.
026500     05  FILLER                        PIC X(70) VALUE SPACES.
026600 01  HDR-CASH-LINE-2.
026700     05  FILLER                        PIC X(01) VALUE SPACE.
026800     05  FILLER                        PIC X(05) VALUE 'NAKIT'.
026900     05  FILLER                        PIC X(04) VALUE SPACES.
027000     05  FILLER                        PIC X(04) VALUE 'AILE'.
027100     05  FILLER                        PIC X(05) VALUE SPACES.
027200     05  FILLER                        PIC X(05) VALUE 'ISLEM'.
027300     05  FILLER                        PIC X(09) VALUE SPACES.
027400     05  FILLER                        PIC X(05) VALUE 'SONUC'.
027500     05  FILLER                        PIC X(05) VALUE SPACES.
027600     05  FILLER                        PIC X(08) VALUE 'ACIKLAMA'.
027700     05  FILLER                        PIC X(81) VALUE SPACES.
027800 01  DTL-CSH-LINE.
027900     05  FILLER                        PIC X(01) VALUE SPACE.
028000     05  DTL-CSH-ID                    PIC ZZZZZ9.
028100     05  FILLER                        PIC X(03) VALUE SPACES.
028200     05  DTL-CSH-FAMILY-ID             PIC ZZZZZ9.
028300     05  FILLER                        PIC X(03) VALUE SPACES.
028400     05  DTL-CSH-ACTION                PIC X(08).
028500     05  FILLER                        PIC X(02) VALUE SPACES.
028600     05  DTL-CSH-RESULT                PIC X(08).
028700     05  FILLER                        PIC X(02) VALUE SPACES.
028800     05  DTL-CSH-REASON                PIC X(30).
028900     05  FILLER                        PIC X(63) VALUE SPACES.
029000 01  TRL-CSH-LINE-1.
029100     05  FILLER                        PIC X(01) VALUE SPACE.
029200     05  FILLER                        PIC X(15) VALUE 'ONAYLANAN SAYI:'.
029300     05  TRL-CSH-APPR-CT               PIC ZZZ,ZZ9.
029400     05  FILLER                        PIC X(02) VALUE SPACES.
029500     05  FILLER                        PIC X(06) VALUE 'TUTAR:'.
029600     05  TRL-CSH-APPR-AMT              PIC ZZ,ZZZ,ZZ9.99-.
029700     05  FILLER                        PIC X(02) VALUE SPACES.
029800     05  FILLER                        PIC X(16) VALUE 'REDDEDILEN SAYI:'.
029900     05  TRL-CSH-REJ-CT                PIC ZZZ,ZZ9.
030000     05  FILLER                        PIC X(62) VALUE SPACES.
030100 01  TRL-CSH-LINE-2.
030200     05  FILLER                        PIC X(01) VALUE SPACE.
030300     05  FILLER                        PIC X(12) VALUE 'ODENEN SAYI:'.
030400     05  TRL-CSH-PAID-CT               PIC ZZZ,ZZ9.
030500     05  FILLER                        PIC X(02) VALUE SPACES.
030600     05  FILLER                        PIC X(06) VALUE 'TUTAR:'.
030700     05  TRL-CSH-PAID-AMT              PIC ZZ,ZZZ,ZZ9.99-.
030800     05  FILLER                        PIC X(90) VALUE SPACES.
030900*----------------------------------------------------------------
031000* SAYFA BASLIKLARI VE SATIR KALIPLARI - ASKIDA FATURA BOLUMU.
031100*----------------------------------------------------------------
031200 01  HDR-INV-LINE-1.
031300     05  FILLER                        PIC X(10) VALUE SPACES.
031400     05  FILLER                        PIC X(31)
031500                  VALUE 'SELSEBIL DERNEGI - FATURA OZETI'.
031600     05  FILLER                        PIC X(11) VALUE 'RAPOR TARIH'.
031700     05  HDR-INV-DATE                  PIC 9(08).
031800     05  FILLER                        PIC X(02) VALUE SPACES.
031900     05  FILLER                        PIC X(70) VALUE SPACES.
032000 01  HDR-INV-LINE-2.
032100     05  FILLER                        PIC X(01) VALUE SPACE.
032200     05  FILLER                        PIC X(10) VALUE 'TIP'.
032300     05  FILLER                        PIC X(03) VALUE SPACES.
032400     05  FILLER                        PIC X(06) VALUE 'MEVCUT'.
032500     05  FILLER                        PIC X(04) VALUE SPACES.
032600     05  FILLER                        PIC X(07) VALUE 'REZERVE'.
032700     05  FILLER                        PIC X(04) VALUE SPACES.
032800     05  FILLER                        PIC X(16) VALUE 'KULLANILAN TUTAR'.
032900     05  FILLER                        PIC X(03) VALUE SPACES.
033000     05  FILLER                        PIC X(12) VALUE 'SURESI DOLAN'.
033100     05  FILLER                        PIC X(66) VALUE SPACES.
033200 01  DTL-INVT-LINE.
033300     05  FILLER                        PIC X(01) VALUE SPACE.
033400     05  DTL-INVT-TYPE                 PIC X(10).
033500     05  FILLER                        PIC X(03) VALUE SPACES.
033600     05  DTL-INVT-AVAIL                PIC ZZZ,ZZ9.
033700     05  FILLER                        PIC X(03) VALUE SPACES.
033800     05  DTL-INVT-RESV                 PIC ZZZ,ZZ9.
033900     05  FILLER                        PIC X(03) VALUE SPACES.
034000     05  DTL-INVT-USED                 PIC ZZ,ZZZ,ZZ9.99-.
034100     05  FILLER                        PIC X(03) VALUE SPACES.
034200     05  DTL-INVT-EXPIRE               PIC ZZZ,ZZ9.
034300     05  FILLER                        PIC X(74) VALUE SPACES.
034400 PROCEDURE DIVISION.
034500*----------------------------------------------------------------
034600* ANA KONTROL PARAGRAFI.
034700*----------------------------------------------------------------
034800 0000-MAIN-CONTROL.
034900     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
035000     PERFORM 3000-PROCESS-CASHAID THRU 3000-EXIT
035100         UNTIL WS-EOF-CASHAID.
035200     PERFORM 9000-PRINT-CASH-TRAILER THRU 9000-EXIT.
035300     PERFORM 4000-PROCESS-INVOICE THRU 4000-EXIT
035400         UNTIL WS-EOF-INVOICE.
035500     PERFORM 9500-INVOICE-STATISTICS THRU 9500-EXIT.
035600     PERFORM 9900-FINISH THRU 9900-EXIT.
035700     STOP RUN.
035800*----------------------------------------------------------------
035900 1000-INITIALIZE.
036000     OPEN INPUT FAMILY-FILE.
036100     OPEN INPUT CASHAID-FILE.
036200     OPEN INPUT INVOICE-FILE.
036300     OPEN EXTEND LEDGER-FILE.
036400     OPEN OUTPUT REPORT-FILE.
036500     ACCEPT WS-CURR-DATE-8 FROM DATE YYYYMMDD.
036600     PERFORM 2100-LOAD-FAMILY-TABLE THRU 2100-EXIT.
036700     PERFORM 8000-READ-CASHAID THRU 8000-EXIT.
036800     PERFORM 8050-READ-INVOICE THRU 8050-EXIT.
036900 1000-EXIT.
037000     EXIT.
037100*----------------------------------------------------------------
037200* AILE TABLOSUNU YUKLER - FAM-ID SIRALI OLDUGUNDAN SEARCH ALL
037300* KULLANILABILIR.
037400*----------------------------------------------------------------
037500 2100-LOAD-FAMILY-TABLE.
037600     PERFORM 2150-READ-FAMILY THRU 2150-EXIT.
037700     PERFORM 2190-BUILD-FAMILY-ENTRY THRU 2190-EXIT
037800         UNTIL WS-EOF-FAMILY.
037900 2100-EXIT.
038000     EXIT.
038100 2150-READ-FAMILY.
038200     READ FAMILY-FILE
038300         AT END SET WS-EOF-FAMILY TO TRUE
038400     END-READ.
038500 2150-EXIT.
038600     EXIT.
038700 2190-BUILD-FAMILY-ENTRY.
038800     ADD 1 TO WS-FAMILY-CT.
038900     MOVE FAM-ID     TO TBL-FAM-ID (WS-FAMILY-CT).
039000     MOVE FAM-STATUS TO TBL-FAM-STATUS (WS-FAMILY-CT).
039100     PERFORM 2150-READ-FAMILY THRU 2150-EXIT.
039200 2190-EXIT.
039300     EXIT.
039400*----------------------------------------------------------------
039500* HER NAKIT YARDIM KAYDI ICIN AILEYI ARAR, TUTARI DENETLER, ISTENEN
039600* ISLEMI UYGULAR VE RAPOR SATIRINI BASAR.
039700*----------------------------------------------------------------
039800 3000-PROCESS-CASHAID.
039900     IF CSH-CASH-SIGN-BYTE IS NOT NUMERIC
040000         MOVE ZERO TO CSH-AMOUNT
040100     END-IF.
040200     MOVE SPACES TO WS-REJECT-REASON.
040300     IF CSH-AMOUNT < 0.01
040400         MOVE 'GECERSIZ TUTAR' TO WS-REJECT-REASON
040500     END-IF.
040600     IF WS-REJECT-REASON = SPACES
040700         PERFORM 3050-LOOKUP-FAMILY-CASH THRU 3050-EXIT
040800     END-IF.
040900     IF WS-REJECT-REASON = SPACES
041000         EVALUATE TRUE
041100             WHEN CSH-ACTION-APPROVE
041200                 PERFORM 3100-CSH-APPROVE THRU 3100-EXIT
041300             WHEN CSH-ACTION-REJECT
041400                 PERFORM 3200-CSH-REJECT THRU 3200-EXIT
041500             WHEN CSH-ACTION-PAY
041600                 PERFORM 3300-CSH-PAY THRU 3300-EXIT
041700             WHEN OTHER
041800                 MOVE 'GECERSIZ ISLEM KODU' TO WS-REJECT-REASON
041900         END-EVALUATE
042000     END-IF.
042100     PERFORM 3900-WRITE-CASHAID-DETAIL THRU 3900-EXIT.
042200     PERFORM 8000-READ-CASHAID THRU 8000-EXIT.
042300 3000-EXIT.
042400     EXIT.
042500*----------------------------------------------------------------
042600* NAKIT YARDIMI SUNAN AILENIN VARLIGI VE AKTIFLIGI DENETLENIR.
042700*----------------------------------------------------------------
042800 3050-LOOKUP-FAMILY-CASH.
042900     SET FAM-IDX TO 1.
043000     SEARCH ALL WS-FAMILY-ENTRY
043100         AT END
043200             MOVE 'AILE BULUNAMADI' TO WS-REJECT-REASON
043300         WHEN TBL-FAM-ID (FAM-IDX) = CSH-FAMILY-ID
043400             IF TBL-FAM-STATUS (FAM-IDX) NOT = 'ACTIVE'
043500                 MOVE 'AILE AKTIF DEGIL' TO WS-REJECT-REASON
043600             END-IF
043700     END-SEARCH.
043800 3050-EXIT.
043900     EXIT.
044000 3100-CSH-APPROVE.
044100     IF NOT CSH-STATUS-PENDING
044200         MOVE 'GECERSIZ DURUM GECISI' TO WS-REJECT-REASON
044300     ELSE
044400         SET CSH-STATUS-APPROVED TO TRUE
044500     END-IF.
044600 3100-EXIT.
044700     EXIT.
044800 3200-CSH-REJECT.
044900     IF NOT CSH-STATUS-PENDING
045000         MOVE 'GECERSIZ DURUM GECISI' TO WS-REJECT-REASON
045100     ELSE
045200         SET CSH-STATUS-REJECTED TO TRUE
045300     END-IF.
045400 3200-EXIT.
045500     EXIT.
045600*----------------------------------------------------------------
045700* ODEME (PAY) ISLEMI - ONAYLI NAKIT YARDIM ODENIR VE GIDER FISI
045800* MUHASEBE DOSYASINA YAZILIR.
045900*----------------------------------------------------------------
046000 3300-CSH-PAY.
046100     EVALUATE TRUE
046200         WHEN NOT CSH-STATUS-APPROVED
046300             MOVE 'GECERSIZ DURUM GECISI' TO WS-REJECT-REASON
046400         WHEN CSH-PAY-METHOD = SPACES
046500             MOVE 'ODEME YONTEMI EKSIK' TO WS-REJECT-REASON
046600         WHEN OTHER
046700             SET CSH-STATUS-PAID TO TRUE
046800             MOVE SPACES TO LEDGER-REC
046900             SET TRN-TYPE-EXPENSE TO TRUE
047000             SET TRN-CAT-AID TO TRUE
047100             MOVE CSH-AMOUNT TO TRN-AMOUNT
047200             MOVE CSH-ACCOUNT-ID TO TRN-ACCOUNT-ID
047300             MOVE CSH-DATE TO TRN-DATE
047400             STRING 'NAKIT YARDIM ODEMESI - TALEP NO '
047500                 CSH-ID DELIMITED BY SIZE INTO TRN-DESC
047600             END-STRING
047700             WRITE LEDGER-REC
047800     END-EVALUATE.
047900 3300-EXIT.
048000     EXIT.
048100*----------------------------------------------------------------
048200* RAPOR SATIRI BASILIR VE KAYDIN NIHAI DURUMUNA GORE TOPLAMLAR
048300* GUNCELLENIR.
048400*----------------------------------------------------------------
048500 3900-WRITE-CASHAID-DETAIL.
048600     IF WS-LINE-CT > 55
048700         PERFORM 7000-PRINT-CASH-HDR THRU 7000-EXIT
048800     END-IF.
048900     MOVE CSH-ID        TO DTL-CSH-ID.
049000     MOVE CSH-FAMILY-ID TO DTL-CSH-FAMILY-ID.
049100     MOVE CSH-ACTION    TO DTL-CSH-ACTION.
049200     IF WS-REJECT-REASON = SPACES
049300         MOVE 'APPLIED' TO DTL-CSH-RESULT
049400     ELSE
049500         MOVE 'REJECTED' TO DTL-CSH-RESULT
049600     END-IF.
049700     MOVE WS-REJECT-REASON TO DTL-CSH-REASON.
049800     WRITE REPORT-LINE FROM DTL-CSH-LINE.
049900     ADD 1 TO WS-LINE-CT.
050000     EVALUATE TRUE
050100         WHEN CSH-STATUS-APPROVED
050200             ADD 1 TO WS-CSH-APPR-CT
050300             ADD CSH-AMOUNT TO WS-CSH-APPR-AMT
050400         WHEN CSH-STATUS-REJECTED
050500             ADD 1 TO WS-CSH-REJ-CT
050600         WHEN CSH-STATUS-PAID
050700             ADD 1 TO WS-CSH-PAID-CT
050800             ADD CSH-AMOUNT TO WS-CSH-PAID-AMT
050900     END-EVALUATE.
051000 3900-EXIT.
051100     EXIT.
051200*----------------------------------------------------------------
051300* HER ASKIDA FATURA KAYDI ICIN ONCE OTOMATIK SURE DOLUMU DENETLENIR,
051400* SONRA TUTAR VE AILE DENETIMI YAPILIR, ISTENEN ISLEM UYGULANIR VE
051500* TIP BAZINDA OZET TABLOYA IsLENIR.
051600*----------------------------------------------------------------
051700 4000-PROCESS-INVOICE.
051800     IF INV-CASH-SIGN-BYTE IS NOT NUMERIC
051900         MOVE ZERO TO INV-AMOUNT
052000     END-IF.
052100     MOVE SPACES TO WS-REJECT-REASON.
052200     PERFORM 4050-CHECK-AUTO-EXPIRE THRU 4050-EXIT.
052300     IF WS-REJECT-REASON = SPACES AND INV-AMOUNT < 0.01
052400         MOVE 'GECERSIZ TUTAR' TO WS-REJECT-REASON
052500     END-IF.
052600     IF WS-REJECT-REASON = SPACES
052700         IF INV-ACTION-RESERVE OR INV-ACTION-USE
052800             PERFORM 4150-LOOKUP-FAMILY-INV THRU 4150-EXIT
052900         END-IF
053000     END-IF.
053100     IF WS-REJECT-REASON = SPACES
053200         EVALUATE TRUE
053300             WHEN INV-ACTION-RESERVE
053400                 PERFORM 4100-INV-RESERVE THRU 4100-EXIT
053500             WHEN INV-ACTION-USE
053600                 PERFORM 4200-INV-USE THRU 4200-EXIT
053700             WHEN INV-ACTION-EXPIRE
053800                 PERFORM 4300-INV-EXPIRE THRU 4300-EXIT
053900             WHEN OTHER
054000                 MOVE 'GECERSIZ ISLEM KODU' TO WS-REJECT-REASON
054100         END-EVALUATE
054200     END-IF.
054300     PERFORM 4900-TALLY-INVOICE-TYPE THRU 4900-EXIT.
054400     PERFORM 8050-READ-INVOICE THRU 8050-EXIT.
054500 4000-EXIT.
054600     EXIT.
054700*----------------------------------------------------------------
054800* SON KULLANMA TARIHI GECMIS VE HENUZ KULLANILMAMIS FATURALAR,
054900* ISTENEN ISLEMDEN BAGIMSIZ OLARAK, OTOMATIK SURESI DOLDU DURUMUNA
055000* ALINIR.
055100*----------------------------------------------------------------
055200 4050-CHECK-AUTO-EXPIRE.
055300     IF INV-EXPIRY-DATE NOT = ZERO
055400         AND INV-EXPIRY-DATE < WS-CURR-DATE-8
055500         AND NOT INV-STATUS-USED
055600         SET INV-STATUS-EXPIRED TO TRUE
055700         MOVE 'SURESI DOLDU - OTOMATIK IPTAL' TO WS-REJECT-REASON
055800     END-IF.
055900 4050-EXIT.
056000     EXIT.
056100 4100-INV-RESERVE.
056200     IF NOT INV-STATUS-AVAILABLE
056300         MOVE 'GECERSIZ DURUM GECISI' TO WS-REJECT-REASON
056400     ELSE
056500         SET INV-STATUS-RESERVED TO TRUE
056600     END-IF.
056700 4100-EXIT.
056800     EXIT.
056900*----------------------------------------------------------------
057000* REZERVE/KULLAN ISLEMLERINDE FATURAYI SAHIPLENEN AILENIN VARLIGI
057100* VE AKTIFLIGI DENETLENIR.
057200*----------------------------------------------------------------
057300 4150-LOOKUP-FAMILY-INV.
057400     IF INV-FAMILY-ID = ZERO
057500         MOVE 'AILE NUMARASI EKSIK' TO WS-REJECT-REASON
057600     ELSE
057700         SET FAM-IDX TO 1
057800         SEARCH ALL WS-FAMILY-ENTRY
057900             AT END
058000                 MOVE 'AILE BULUNAMADI' TO WS-REJECT-REASON
058100             WHEN TBL-FAM-ID (FAM-IDX) = INV-FAMILY-ID
058200                 IF TBL-FAM-STATUS (FAM-IDX) NOT = 'ACTIVE'
058300                     MOVE 'AILE AKTIF DEGIL' TO WS-REJECT-REASON
058400                 END-IF
058500         END-SEARCH
058600     END-IF.
058700 4150-EXIT.
058800     EXIT.
058900*----------------------------------------------------------------
059000* KULLAN (USE) ISLEMI - FATURA KULLANILMIS SAYILIR VE GIDER FISI
059100* MUHASEBE DOSYASINA YAZILIR.
059200*----------------------------------------------------------------
059300 4200-INV-USE.
059400     IF NOT (INV-STATUS-AVAILABLE OR INV-STATUS-RESERVED)
059500         MOVE 'GECERSIZ DURUM GECISI' TO WS-REJECT-REASON
059600     ELSE
059700         SET INV-STATUS-USED TO TRUE
059800         MOVE SPACES TO LEDGER-REC
059900         SET TRN-TYPE-EXPENSE TO TRUE
060000         SET TRN-CAT-INVOICE TO TRUE
060100         MOVE INV-AMOUNT TO TRN-AMOUNT
060200         MOVE INV-FAMILY-ID TO TRN-ACCOUNT-ID
060300         MOVE INV-DATE TO TRN-DATE
060400         STRING 'FATURA ODEMESI - FATURA NO '
060500             INV-ID DELIMITED BY SIZE INTO TRN-DESC
060600         END-STRING
060700         WRITE LEDGER-REC
060800     END-IF.
060900 4200-EXIT.
061000     EXIT.
061100 4300-INV-EXPIRE.
061200     IF INV-STATUS-USED
061300         MOVE 'GECERSIZ DURUM GECISI' TO WS-REJECT-REASON
061400     ELSE
061500         SET INV-STATUS-EXPIRED TO TRUE
061600     END-IF.
061700 4300-EXIT.
061800     EXIT.
061900*----------------------------------------------------------------
062000* FATURANIN NIHAI DURUMU, TIP ADI SABIT TABLOSUNDA ARANARAK AYNI
062100* SIRADAKI OZET SAYAC/TUTAR TABLOSUNA ISLENIR.
062200*----------------------------------------------------------------
062300 4900-TALLY-INVOICE-TYPE.
062400     SET INVT-IDX TO 1.
062500     SEARCH WS-INV-TYPE-NAME
062600         AT END
062700             CONTINUE
062800         WHEN WS-INV-TYPE-NAME (INVT-IDX) = INV-TYPE
062900             SET WS-TYPE-SUB TO INVT-IDX
063000             EVALUATE TRUE
063100                 WHEN INV-STATUS-AVAILABLE
063200                     ADD 1 TO WS-INV-AVAIL-CT (WS-TYPE-SUB)
063300                 WHEN INV-STATUS-RESERVED
063400                     ADD 1 TO WS-INV-RESV-CT (WS-TYPE-SUB)
063500                 WHEN INV-STATUS-USED
063600                     ADD INV-AMOUNT TO WS-INV-USED-AMT (WS-TYPE-SUB)
063700                 WHEN INV-STATUS-EXPIRED
063800                     ADD 1 TO WS-INV-EXPIRE-CT (WS-TYPE-SUB)
063900             END-EVALUATE
064000     END-SEARCH.
064100 4900-EXIT.
064200     EXIT.
064300*----------------------------------------------------------------
064400* NAKIT YARDIM BOLUMU SAYFA BASLIGI.
064500*----------------------------------------------------------------
064600 7000-PRINT-CASH-HDR.
064700     ADD 1 TO WS-PAGE-CT.
064800     MOVE WS-CURR-DATE-8 TO HDR-CSH-DATE.
064900     IF WS-PAGE-CT > 1
065000         WRITE REPORT-LINE FROM HDR-CASH-LINE-1
065100             AFTER ADVANCING TOP-OF-FORM
065200     ELSE
065300         WRITE REPORT-LINE FROM HDR-CASH-LINE-1
065400             AFTER ADVANCING 1 LINE
065500     END-IF.
065600     WRITE REPORT-LINE FROM HDR-CASH-LINE-2
065700         AFTER ADVANCING 2 LINES.
065800     MOVE 3 TO WS-LINE-CT.
065900 7000-EXIT.
066000     EXIT.
066100*----------------------------------------------------------------
066200* ASKIDA FATURA BOLUMU SAYFA BASLIGI - HER ZAMAN YENI SAYFADAN
066300* BASLAR.
066400*----------------------------------------------------------------
066500 7500-PRINT-INV-HDR.
066600     ADD 1 TO WS-PAGE-CT.
066700     MOVE WS-CURR-DATE-8 TO HDR-INV-DATE.
066800     IF WS-PAGE-CT > 1
066900         WRITE REPORT-LINE FROM HDR-INV-LINE-1
067000             AFTER ADVANCING TOP-OF-FORM
067100     ELSE
067200         WRITE REPORT-LINE FROM HDR-INV-LINE-1
067300             AFTER ADVANCING 1 LINE
067400     END-IF.
067500     WRITE REPORT-LINE FROM HDR-INV-LINE-2
067600         AFTER ADVANCING 2 LINES.
067700     MOVE 3 TO WS-LINE-CT.
067800 7500-EXIT.
067900     EXIT.
068000*----------------------------------------------------------------
068100 8000-READ-CASHAID.
068200     READ CASHAID-FILE
068300         AT END SET WS-EOF-CASHAID TO TRUE
068400     END-READ.
068500 8000-EXIT.
068600     EXIT.
068700 8050-READ-INVOICE.
068800     READ INVOICE-FILE
068900         AT END SET WS-EOF-INVOICE TO TRUE
069000     END-READ.
069100 8050-EXIT.
069200     EXIT.
069300*----------------------------------------------------------------
069400* NAKIT YARDIM BOLUMU KAPANIS TOPLAMLARI (U8) BASILIR.
069500*----------------------------------------------------------------
069600 9000-PRINT-CASH-TRAILER.
069700     IF WS-LINE-CT > 50
069800         PERFORM 7000-PRINT-CASH-HDR THRU 7000-EXIT
069900     END-IF.
070000     MOVE WS-CSH-APPR-CT  TO TRL-CSH-APPR-CT.
070100     MOVE WS-CSH-APPR-AMT TO TRL-CSH-APPR-AMT.
070200     MOVE WS-CSH-REJ-CT   TO TRL-CSH-REJ-CT.
070300     WRITE REPORT-LINE FROM TRL-CSH-LINE-1
070400         AFTER ADVANCING 2 LINES.
070500     MOVE WS-CSH-PAID-CT  TO TRL-CSH-PAID-CT.
070600     MOVE WS-CSH-PAID-AMT TO TRL-CSH-PAID-AMT.
070700     WRITE REPORT-LINE FROM TRL-CSH-LINE-2
070800         AFTER ADVANCING 1 LINE.
070900 9000-EXIT.
071000     EXIT.
071100*----------------------------------------------------------------
071200* ASKIDA FATURA TIP OZETI (U9) - SABIT 7 TIP SIRAYLA BASILIR.
071300*----------------------------------------------------------------
071400 9500-INVOICE-STATISTICS.
071500     PERFORM 7500-PRINT-INV-HDR THRU 7500-EXIT.
071600     PERFORM 9550-PRINT-ONE-INV-TYPE THRU 9550-EXIT
071700         VARYING WS-TYPE-SUB FROM 1 BY 1
071800         UNTIL WS-TYPE-SUB > 7.
071900 9500-EXIT.
072000     EXIT.
072100 9550-PRINT-ONE-INV-TYPE.
072200     IF WS-LINE-CT > 55
072300         PERFORM 7500-PRINT-INV-HDR THRU 7500-EXIT
072400     END-IF.
072500     MOVE WS-INV-TYPE-NAME (WS-TYPE-SUB)  TO DTL-INVT-TYPE.
072600     MOVE WS-INV-AVAIL-CT (WS-TYPE-SUB)   TO DTL-INVT-AVAIL.
072700     MOVE WS-INV-RESV-CT (WS-TYPE-SUB)    TO DTL-INVT-RESV.
072800     MOVE WS-INV-USED-AMT (WS-TYPE-SUB)   TO DTL-INVT-USED.
072900     MOVE WS-INV-EXPIRE-CT (WS-TYPE-SUB)  TO DTL-INVT-EXPIRE.
073000     WRITE REPORT-LINE FROM DTL-INVT-LINE
073100         AFTER ADVANCING 1 LINE.
073200     ADD 1 TO WS-LINE-CT.
073300 9550-EXIT.
073400     EXIT.
073500*----------------------------------------------------------------
073600 9900-FINISH.
073700     CLOSE FAMILY-FILE.
073800     CLOSE CASHAID-FILE.
073900     CLOSE INVOICE-FILE.
074000     CLOSE LEDGER-FILE.
074100     CLOSE REPORT-FILE.
074200 9900-EXIT.
074300     EXIT.
