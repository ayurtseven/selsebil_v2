000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SELSEBIL-FAMILY-VALIDATION.
000300 AUTHOR. E. YALCIN.
000400 INSTALLATION. SELSEBIL YARDIMLASMA DERNEGI - BILGI ISLEM.
000500 DATE-WRITTEN. 03/12/1989.
000600 DATE-COMPILED. 03/12/1989.
000700 SECURITY. DERNEK ICI KULLANIM - AILE KAYITLARI GIZLIDIR.
000800*----------------------------------------------------------------
000900*                       D E G I S I K L I K   K A Y D I
001000*                         ( C H A N G E   L O G )
001100*----------------------------------------------------------------
001200* TARIH      KIM  ISTEK-NO   ACIKLAMA
001300* ---------- ---- ---------- ------------------------------------
001400* 03/12/1989 EY   INIT-0001  ILK SURUM - TC NO VE DURUM KODU
001500*                            DENETIMI ILE AILE MASTER GECERLEME.
001600* 08/22/1990 EY   CR-0114    FAM-ZONE ALANI DAGITIM BOLGESI ICIN
001700*                            EKLENDI, LOJISTIK TALEBI UZERINE.
001800* 02/04/1991 MO   CR-0201    HATALI KAYIT SAYAC KIRILIMI DURUM
001900*                            BAZINDA RAPORA EKLENDI.
002000* 11/18/1992 MO   CR-0355    TC NO UZUNLUK KONTROLU 11 HANEYE
002100*                            SABITLENDI (ESKI KOD 10-13 KABUL
002200*                            EDIYORDU).
002300* 06/09/1994 AD   CR-0489    REJECTED DURUMU GECERLI DURUM
002400*                            LISTESINE EKLENDI.
002500* 04/17/1996 AD   CR-0620    SAYFA BASLIGI VE TARIH BASKISI
002600*                            DUZENLENDI.
002700* 09/30/1998 SK   Y2K-0007   YIL 2000 UYUMLULUGU - TUM TARIH
002800*                            ALANLARI 8 HANELI YYYYMMDD FORMATINA
002900*                            CEVRILDI, 2 HANELI YIL KULLANIMI
003000*                            KALDIRILDI.
003100* 01/06/1999 SK   Y2K-0007   Y2K TESTLERI TAMAMLANDI, GECICI
003200*                            KOPYALAR SILINDI.
003300* 03/14/2001 NG   CR-0742    FAM-MEMBER-COUNT ALANI HANE SAYISI
003400*                            UCE CIKARILDI (99 AILE LIMITINI
003500*                            ASAN VAKALAR ICIN).
003600* 07/02/2004 NG   CR-0855    GECERLI-AILE TABLOSU BINARY SEARCH
003700*                            ICIN SIRALI YUKLEME KONTROLU EKLENDI.
003800* 05/19/2009 NG   CR-1042    RAPOR KUYRUK TOPLAMLARI ILE DURUM
003900*                            BAZLI SAYAC ALANLARI AYRISTIRILDI.
004000*----------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT FAMILY-FILE ASSIGN TO FAMILY-FILE
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-FAM-STATUS.
005000     SELECT REPORT-FILE ASSIGN TO REPORT-FILE
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-RPT-STATUS.
005300 DATA DIVISION.
005400 FILE SECTION.
005500*----------------------------------------------------------------
005600* AILE MASTER GIRDI DOSYASI - FAM-ID SIRALI.
005700*----------------------------------------------------------------
005800 FD  FAMILY-FILE
005900     LABEL RECORDS ARE STANDARD.
006000 01  FAMILY-REC.
006100     05  FAM-ID                        PIC 9(06).
006200     05  FAM-TC-NO                     PIC X(11).
006300     05  FAM-REP-NAME                  PIC X(30).
006400     05  FAM-DISTRICT                  PIC X(20).
006500     05  FAM-NEIGHBORHOOD              PIC X(20).
006600     05  FAM-STATUS                    PIC X(10).
006700         88  FAM-STATUS-PENDING            VALUE 'PENDING'.
006800         88  FAM-STATUS-ACTIVE             VALUE 'ACTIVE'.
006900         88  FAM-STATUS-INACTIVE           VALUE 'INACTIVE'.
007000         88  FAM-STATUS-REJECTED           VALUE 'REJECTED'.
007100         88  FAM-STATUS-VALID-CODE         VALUE 'PENDING' 'ACTIVE'
007200                                                  'INACTIVE'
007300                                                  'REJECTED'.
007400     05  FAM-MEMBER-COUNT               PIC 9(03).
007500     05  FAM-ZONE                       PIC X(10).
007600     05  FILLER                         PIC X(02).
007700 01  FAM-TC-NO-ALT REDEFINES FAMILY-REC.
007800     05  FILLER                        PIC X(06).
007900     05  FAM-TC-NO-NUM                 PIC 9(11).
008000     05  FILLER                        PIC X(95).
008100*----------------------------------------------------------------
008200* DENETIM RAPORU CIKTI DOSYASI - 132 SUTUN, SAYFA BASLIKLI.
008300*----------------------------------------------------------------
008400 FD  REPORT-FILE
008500     LABEL RECORDS ARE STANDARD.
008600 01  REPORT-LINE                       PIC X(132).
008700 WORKING-STORAGE SECTION.
008800 01  WS-FILE-STATUSES.
008900     05  WS-FAM-STATUS                 PIC X(02).
009000         88  WS-FAM-OK                     VALUE '00'.
009100         88  WS-FAM-EOF                    VALUE '10'.
009200     05  WS-RPT-STATUS                 PIC X(02).
009300         88  WS-RPT-OK                     VALUE '00'.
009400 01  WS-SWITCHES.
009500     05  WS-EOF-FAMILY-SW               PIC X(01) VALUE 'N'.
009600         88  WS-EOF-FAMILY                 VALUE 'Y'.
009700 01  WS-COUNTERS COMP.
009800     05  WS-READ-CT                    PIC 9(07) VALUE ZERO.
009900     05  WS-VALID-CT                   PIC 9(07) VALUE ZERO.
010000     05  WS-INVALID-CT                 PIC 9(07) VALUE ZERO.
010100     05  WS-LINE-CT                    PIC 9(03) VALUE 99.
010200     05  WS-PAGE-CT                    PIC 9(05) VALUE ZERO.
010300*----------------------------------------------------------------
010400* DURUM BAZLI SAYACLAR - AYRICA BIR TABLO GORUNUMU ILE
010500* YENIDEN TANIMLANIR (REDEFINES), YAZDIRMA DONGUSUNU KOLAYLASTIRIR.
010600*----------------------------------------------------------------
010700 01  WS-STATUS-TALLY COMP.
010800     05  WS-PENDING-CT                 PIC 9(07) VALUE ZERO.
010900     05  WS-ACTIVE-CT                  PIC 9(07) VALUE ZERO.
011000     05  WS-INACTIVE-CT                PIC 9(07) VALUE ZERO.
011100     05  WS-REJECTED-CT                PIC 9(07) VALUE ZERO.
011200 01  WS-STATUS-TALLY-TBL REDEFINES WS-STATUS-TALLY.
011300     05  WS-STATUS-CT-TBL              PIC 9(07) COMP
011400                                        OCCURS 4 TIMES.
011500*----------------------------------------------------------------
011600* TC NO DENETIMI ICIN CALISMA ALANLARI. TC NO 11 HANELI VE TUM
011700* KARAKTERLERI SAYISAL OLMALIDIR (88 SEVIYESI ILE DEGIL, HANE
011800* HANE INCELEME ILE - ESKI DERLEYICIDE CLASS NUMERIC 11 HANEYI
011900* TEK SEFERDE DOGRU DEGERLENDIRMIYORDU).
012000*----------------------------------------------------------------
012100 01  WS-TC-EDIT-AREA.
012200     05  WS-TC-VALID-SW                PIC X(01).
012300         88  WS-TC-IS-VALID                VALUE 'Y'.
012400 01  WS-ERROR-REASON                   PIC X(30).
012500 01  WS-CURRENT-DATE-AREA.
012600     05  WS-CURR-YYYY                  PIC 9(04).
012700     05  WS-CURR-MM                    PIC 9(02).
012800     05  WS-CURR-DD                    PIC 9(02).
012900 01  WS-CURR-DATE-8 REDEFINES WS-CURRENT-DATE-AREA
013000                                        PIC 9(08).
013100*----------------------------------------------------------------
013200* SAYFA BASLIGI.
013300*----------------------------------------------------------------
013400 01  HDR-LINE-1.
013500     05  FILLER                        PIC X(10) VALUE SPACES.
013600     05  FILLER                        PIC X(31)
013700                      VALUE 'SELSEBIL DERNEGI - AILE DENETIM'.
013800     05  FILLER                        PIC X(70) VALUE SPACES.
013900     05  FILLER                        PIC X(11) VALUE 'RAPOR TARIH'.
014000     05  HDR-RUN-DATE                  PIC 9(08).
014100     05  FILLER                        PIC X(02) VALUE SPACES.
014200 01  HDR-LINE-2.
014300     05  FILLER                        PIC X(01) VALUE SPACE.
014400     05  FILLER                        PIC X(07) VALUE 'AILE-NO'.
014500     05  FILLER                        PIC X(04) VALUE SPACES.
014600     05  FILLER                        PIC X(12) VALUE 'TC KIMLIK NO'.
014700     05  FILLER                        PIC X(09) VALUE SPACES.
014800     05  FILLER                        PIC X(30) VALUE 'RED SEBEBI'.
014900     05  FILLER                        PIC X(69) VALUE SPACES.
015000*----------------------------------------------------------------
015100* HATALI AILE SATIRI.
015200*----------------------------------------------------------------
015300 01  DTL-ERROR-LINE.
015400     05  FILLER                        PIC X(01) VALUE SPACE.
015500     05  DTL-FAM-ID                    PIC ZZZZZ9.
015600     05  FILLER                        PIC X(04) VALUE SPACES.
015700     05  DTL-TC-NO                     PIC X(11).
015800     05  FILLER                        PIC X(10) VALUE SPACES.
015900     05  DTL-REASON                    PIC X(30).
016000     05  FILLER                        PIC X(70) VALUE SPACES.
016100*----------------------------------------------------------------
016200* DENETIM KUYRUGU (TRAILER).
016300*----------------------------------------------------------------
016400 01  TRL-LINE-1.
016500     05  FILLER                        PIC X(01) VALUE SPACE.
016600     05  FILLER                        PIC X(20)
016700                      VALUE 'OKUNAN KAYIT SAYISI:'.
016800     05  TRL-READ-CT                   PIC ZZZ,ZZ9.
016900     05  FILLER                        PIC X(104) VALUE SPACES.
017000 01  TRL-LINE-2.
017100     05  FILLER                        PIC X(01) VALUE SPACE.
017200     05  FILLER                        PIC X(21)
017300                      VALUE 'GECERLI KAYIT SAYISI:'.
017400     05  TRL-VALID-CT                  PIC ZZZ,ZZ9.
017500     05  FILLER                        PIC X(103) VALUE SPACES.
017600 01  TRL-LINE-3.
017700     05  FILLER                        PIC X(01) VALUE SPACE.
017800     05  FILLER                        PIC X(20)
017900                      VALUE 'HATALI KAYIT SAYISI:'.
018000     05  TRL-INVALID-CT                PIC ZZZ,ZZ9.
018100     05  FILLER                        PIC X(104) VALUE SPACES.
018200 01  TRL-LINE-4.
018300     05  FILLER                        PIC X(01) VALUE SPACE.
018400     05  FILLER                        PIC X(35)
018500              VALUE 'PENDING/ACTIVE/INACTIVE/REJECTED  :'.
018600     05  TRL-PENDING-CT                PIC ZZ,ZZ9.
018700     05  FILLER                        PIC X(01) VALUE '/'.
018800     05  TRL-ACTIVE-CT                 PIC ZZ,ZZ9.
018900     05  FILLER                        PIC X(01) VALUE '/'.
019000     05  TRL-INACTIVE-CT               PIC ZZ,ZZ9.
019100     05  FILLER                        PIC X(01) VALUE '/'.
019200     05  TRL-REJECTED-CT               PIC ZZ,ZZ9.
019300     05  FILLER                        PIC X(69) VALUE SPACES.
019400 PROCEDURE DIVISION.
019500*----------------------------------------------------------------
019600* ANA KONTROL PARAGRAFI.
019700*----------------------------------------------------------------
019800 0000-MAIN-CONTROL.
019900     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
020000     PERFORM 2000-VALIDATE-FAMILY THRU 2000-EXIT
020100         UNTIL WS-EOF-FAMILY.
020200     PERFORM 9000-FINISH THRU 9000-EXIT.
020300     STOP RUN.
020400*----------------------------------------------------------------
020500 1000-INITIALIZE.
020600     OPEN INPUT FAMILY-FILE.
020700     OPEN OUTPUT REPORT-FILE.
020800     ACCEPT WS-CURR-DATE-8 FROM DATE YYYYMMDD.
020900     PERFORM 8000-READ-FAMILY THRU 8000-EXIT.
021000 1000-EXIT.
021100     EXIT.
021200*----------------------------------------------------------------
021300* HER AILE KAYDI ICIN TC NO VE DURUM KODU DENETIMI YAPILIR.
021400* GECERSIZ KAYITLAR RAPORA YAZILIR, GECERLI KAYITLAR ICIN SADECE
021500* SAYAC ARTIRILIR (BU ISI BU PROGRAMDA AYRICA BIR TABLOYA
021600* YAZMIYORUZ - GECERLI-AILE KONTROLU IHTIYACI OLAN HER PARTI ISI
021700* KENDI FAMILY-FILE OKUMASINI YAPAR, BOLUM ALISKANLIGIDIR).
021800*----------------------------------------------------------------
021900 2000-VALIDATE-FAMILY.
022000     ADD 1 TO WS-READ-CT.
022100     MOVE 'N' TO WS-TC-VALID-SW.
022200     PERFORM 2100-EDIT-TC-NO THRU 2100-EXIT.
022300     MOVE SPACES TO WS-ERROR-REASON.
022400     IF NOT WS-TC-IS-VALID
022500         STRING 'GECERSIZ TC KIMLIK NO' DELIMITED BY SIZE
022600             INTO WS-ERROR-REASON
022700         END-STRING
022800         PERFORM 2900-WRITE-ERROR-LINE THRU 2900-EXIT
022900         ADD 1 TO WS-INVALID-CT
023000     ELSE
023100         IF NOT FAM-STATUS-VALID-CODE
023200             STRING 'GECERSIZ DURUM KODU' DELIMITED BY SIZE
023300                 INTO WS-ERROR-REASON
023400             END-STRING
023500             PERFORM 2900-WRITE-ERROR-LINE THRU 2900-EXIT
023600             ADD 1 TO WS-INVALID-CT
023700         ELSE
023800             ADD 1 TO WS-VALID-CT
023900             PERFORM 2200-TALLY-STATUS THRU 2200-EXIT
024000         END-IF
024100     END-IF.
024200     PERFORM 8000-READ-FAMILY THRU 8000-EXIT.
024300 2000-EXIT.
024400     EXIT.
024500*----------------------------------------------------------------
024600* 11 HANE VE TUMU SAYISAL MI KONTROLU.
024700*----------------------------------------------------------------
024800 2100-EDIT-TC-NO.
024900     IF FAM-TC-NO NUMERIC
025000         MOVE 'Y' TO WS-TC-VALID-SW
025100     ELSE
025200         MOVE 'N' TO WS-TC-VALID-SW
025300     END-IF.
025400 2100-EXIT.
025500     EXIT.
025600*----------------------------------------------------------------
025700* DURUM BAZINDA SAYAC ARTIRIMI.
025800*----------------------------------------------------------------
025900 2200-TALLY-STATUS.
026000     IF FAM-STATUS-PENDING
026100         ADD 1 TO WS-PENDING-CT
026200     END-IF.
026300     IF FAM-STATUS-ACTIVE
026400         ADD 1 TO WS-ACTIVE-CT
026500     END-IF.
026600     IF FAM-STATUS-INACTIVE
026700         ADD 1 TO WS-INACTIVE-CT
026800     END-IF.
026900     IF FAM-STATUS-REJECTED
027000         ADD 1 TO WS-REJECTED-CT
027100     END-IF.
027200 2200-EXIT.
027300     EXIT.
027400*----------------------------------------------------------------
027500 2900-WRITE-ERROR-LINE.
027600     IF WS-LINE-CT > 55
027700         PERFORM 7000-PRINT-HEADING THRU 7000-EXIT
027800     END-IF.
027900     MOVE SPACES TO DTL-ERROR-LINE.
028000     MOVE FAM-ID TO DTL-FAM-ID.
028100     MOVE FAM-TC-NO TO DTL-TC-NO.
028200     MOVE WS-ERROR-REASON TO DTL-REASON.
028300     WRITE REPORT-LINE FROM DTL-ERROR-LINE.
028400     ADD 1 TO WS-LINE-CT.
028500 2900-EXIT.
028600     EXIT.
028700*----------------------------------------------------------------
028800 7000-PRINT-HEADING.
028900     ADD 1 TO WS-PAGE-CT.
029000     IF WS-PAGE-CT > 1
029100         WRITE REPORT-LINE FROM SPACES
029200             AFTER ADVANCING TOP-OF-FORM
029300     END-IF.
029400     MOVE WS-CURR-DATE-8 TO HDR-RUN-DATE.
029500     WRITE REPORT-LINE FROM HDR-LINE-1.
029600     WRITE REPORT-LINE FROM HDR-LINE-2.
029700     MOVE 2 TO WS-LINE-CT.
029800 7000-EXIT.
029900     EXIT.
030000*----------------------------------------------------------------
030100 8000-READ-FAMILY.
030200     READ FAMILY-FILE
030300         AT END
030400             MOVE 'Y' TO WS-EOF-FAMILY-SW
030500     END-READ.
030600 8000-EXIT.
030700     EXIT.
030800*----------------------------------------------------------------
030900* KUYRUK BASILIR, DOSYALAR KAPATILIR.
031000*----------------------------------------------------------------
031100 9000-FINISH.
031200     MOVE WS-READ-CT TO TRL-READ-CT.
031300     MOVE WS-VALID-CT TO TRL-VALID-CT.
031400     MOVE WS-INVALID-CT TO TRL-INVALID-CT.
031500     WRITE REPORT-LINE FROM SPACES.
031600     WRITE REPORT-LINE FROM TRL-LINE-1.
031700     WRITE REPORT-LINE FROM TRL-LINE-2.
031800     WRITE REPORT-LINE FROM TRL-LINE-3.
031900     MOVE WS-PENDING-CT TO TRL-PENDING-CT.
032000     MOVE WS-ACTIVE-CT TO TRL-ACTIVE-CT.
032100     MOVE WS-INACTIVE-CT TO TRL-INACTIVE-CT.
032200     MOVE WS-REJECTED-CT TO TRL-REJECTED-CT.
032300     WRITE REPORT-LINE FROM TRL-LINE-4.
032400     CLOSE FAMILY-FILE.
032500     CLOSE REPORT-FILE.
032600 9000-EXIT.
032700     EXIT.
