000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SELSEBIL-STOCK-POSTING.
000300 AUTHOR. E. YALCIN.
000400 INSTALLATION. SELSEBIL YARDIMLASMA DERNEGI - BILGI ISLEM.
000500 DATE-WRITTEN. 05/02/1990.
000600 DATE-COMPILED. 05/02/1990.
000700 SECURITY. DERNEK ICI KULLANIM - STOK HAREKETLERI GIZLIDIR.
000800*----------------------------------------------------------------
000900*                       D E G I S I K L I K   K A Y D I
001000*                         ( C H A N G E   L O G )
001100*----------------------------------------------------------------
001200* TARIH      KIM  ISTEK-NO   ACIKLAMA
001300* ---------- ---- ---------- ------------------------------------
001400* 05/02/1990 EY   INIT-0002  ILK SURUM - AYNI ANDA MALZEME
001500*                            KARTI YUKLEME VE HAREKET ISLEME.
001600* 01/14/1991 EY   CR-0139    TRANSFER HAREKET TIPI OUT ILE AYNI
001700*                            KURALA BAGLANDI (STOK YETERLILIK).
001800* 09/03/1992 MO   CR-0378    ADJUSTMENT HAREKETI SIFIR MIKTARLA
001900*                            KABUL EDILECEK SEKILDE DUZELTILDI.
002000* 03/21/1994 MO   CR-0455    BAGISCI ISTATISTIGI (TOPLAM BAGIS
002100*                            VE DEGER) RAPORA EKLENDI.
002200* 07/11/1995 AD   CR-0512    STOK DURUM SINIFLANDIRMASI (KRITIK/
002300*                            DUSUK/OPTIMAL/NORMAL) RAPORA EKLENDI.
002400* 02/09/1997 AD   CR-0601    MALZEME TABLOSU BINARY SEARCH ILE
002500*                            ARANACAK SEKILDE SIRALI YUKLEMEYE
002600*                            GECILDI (ONCEKI KOD DOGRUSAL ARARDI).
002700* 09/30/1998 SK   Y2K-0007   YIL 2000 UYUMLULUGU - TUM TARIH
002800*                            ALANLARI 8 HANELI YYYYMMDD FORMATINA
002900*                            CEVRILDI.
003000* 01/06/1999 SK   Y2K-0007   Y2K TESTLERI TAMAMLANDI.
003100* 04/18/2002 NG   CR-0779    STOK DEGERI HESABINA BIRIM FIYATI
003200*                            SIFIR OLAN KALEMLER DAHIL EDILMEDI.
003300* 11/05/2006 NG   CR-0921    BAGISCI TABLOSU KAPASITESI 300
003400*                            KAYDA CIKARILDI (ESKI SINIR 150).
003500* 08/13/2010 NG   CR-1088    MALZEME KARTI CIKIS DOSYASI AYRI
003600*                            BIR ADIM OLARAK TEKRAR YAZILACAK
003700*                            SEKILDE BOLUNDU.
003800*----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT ITEM-FILE ASSIGN TO ITEM-FILE
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-ITM-STATUS.
004800     SELECT MOVEMENT-FILE ASSIGN TO MOVEMENT-FILE
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-MOV-STATUS.
005100     SELECT ITEM-OUT-FILE ASSIGN TO ITEM-OUT-FILE
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-ITO-STATUS.
005400     SELECT MOVEMENT-OUT-FILE ASSIGN TO MOVEMENT-OUT-FILE
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-MVO-STATUS.
005700     SELECT REPORT-FILE ASSIGN TO REPORT-FILE
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-RPT-STATUS.
006000 DATA DIVISION.
006100 FILE SECTION.
006200*----------------------------------------------------------------
006300* MALZEME KARTI GIRDI DOSYASI - ITM-ID SIRALI.
006400*----------------------------------------------------------------
006500 FD  ITEM-FILE
006600     LABEL RECORDS ARE STANDARD.
006700 01  ITEM-REC.
006800     05  ITM-ID                        PIC 9(06).
006900     05  ITM-NAME                      PIC X(30).
007000     05  ITM-TYPE                      PIC X(10).
007100         88  ITM-TYPE-STOCK                VALUE 'STOCK'.
007200         88  ITM-TYPE-CASH                 VALUE 'CASH'.
007300         88  ITM-TYPE-ACCOUNT              VALUE 'ACCOUNT'.
007400     05  ITM-UNIT                      PIC X(08).
007500     05  ITM-STOCK-AMOUNT              PIC S9(10)V99.
007600     05  ITM-CRITICAL-LEVEL            PIC S9(10)V99.
007700     05  ITM-OPTIMAL-LEVEL             PIC S9(10)V99.
007800     05  ITM-UNIT-PRICE                PIC S9(08)V99.
007900     05  FILLER                        PIC X(02).
008000*----------------------------------------------------------------
008100* STOK MIKTARI ALANININ SON HANESI (ISARETLI OVERPUNCH BAYT) BU
008200* GORUNUM ILE AYRICA INCELENIR - BANT/KART DEVRINDEN KALAN VERI
008300* BOZULMASI KONTROLU (CR-0601).
008400*----------------------------------------------------------------
008500 01  ITM-SIGN-VIEW REDEFINES ITEM-REC.
008600     05  FILLER                        PIC X(57).
008700     05  ITM-STOCK-SIGN-BYTE           PIC X(01).
008800     05  FILLER                        PIC X(44).
008900*----------------------------------------------------------------
009000* STOK HAREKET GIRDI DOSYASI - KRONOLOJIK SIRALI.
009100*----------------------------------------------------------------
009200 FD  MOVEMENT-FILE
009300     LABEL RECORDS ARE STANDARD.
009400 01  MOVEMENT-REC.
009500     05  MOV-ITEM-ID                   PIC 9(06).
009600     05  MOV-TYPE                      PIC X(10).
009700         88  MOV-TYPE-IN                   VALUE 'IN'.
009800         88  MOV-TYPE-OUT                  VALUE 'OUT'.
009900         88  MOV-TYPE-ADJUST               VALUE 'ADJUSTMENT'.
010000         88  MOV-TYPE-TRANSFER             VALUE 'TRANSFER'.
010100     05  MOV-QTY                       PIC S9(10)V99.
010200     05  MOV-DONOR-ID                  PIC 9(06).
010300     05  MOV-DONOR-NAME                PIC X(30).
010400     05  MOV-FAMILY-ID                 PIC 9(06).
010500     05  MOV-DATE                      PIC 9(08).
010600     05  MOV-REF-NO                    PIC X(12).
010700*----------------------------------------------------------------
010800* MALZEME KARTI CIKIS DOSYASI - GUNCELLENMIS STOK.
010900*----------------------------------------------------------------
011000 FD  ITEM-OUT-FILE
011100     LABEL RECORDS ARE STANDARD.
011200 01  ITEM-OUT-REC                      PIC X(102).
011300*----------------------------------------------------------------
011400* ISLENMIS STOK HAREKETI CIKIS DOSYASI - ONCE/SONRA/DURUM EKLI.
011500*----------------------------------------------------------------
011600 FD  MOVEMENT-OUT-FILE
011700     LABEL RECORDS ARE STANDARD.
011800 01  MOVEMENT-OUT-REC.
011900     05  MVO-ITEM-ID                   PIC 9(06).
012000     05  MVO-TYPE                      PIC X(10).
012100     05  MVO-QTY                       PIC S9(10)V99.
012200     05  MVO-DONOR-ID                  PIC 9(06).
012300     05  MVO-DONOR-NAME                PIC X(30).
012400     05  MVO-FAMILY-ID                 PIC 9(06).
012500     05  MVO-DATE                      PIC 9(08).
012600     05  MVO-REF-NO                    PIC X(12).
012700     05  MVO-STOCK-BEFORE              PIC S9(10)V99.
012800     05  MVO-STOCK-AFTER               PIC S9(10)V99.
012900     05  MVO-STATUS                    PIC X(08).
013000         88  MVO-STATUS-POSTED             VALUE 'POSTED'.
013100         88  MVO-STATUS-REJECTED           VALUE 'REJECTED'.
013200*----------------------------------------------------------------
013300* DENETIM RAPORU CIKTI DOSYASI - 132 SUTUN, SAYFA BASLIKLI.
013400*----------------------------------------------------------------
013500 FD  REPORT-FILE
013600     LABEL RECORDS ARE STANDARD.
013700 01  REPORT-LINE                       PIC X(132).
013800 WORKING-STORAGE SECTION.
013900 01  WS-FILE-STATUSES.
014000     05  WS-ITM-STATUS                 PIC X(02).
014100         88  WS-ITM-OK                     VALUE '00'.
014200         88  WS-ITM-EOF                    VALUE '10'.
014300     05  WS-MOV-STATUS                 PIC X(02).
014400         88  WS-MOV-OK                     VALUE '00'.
014500         88  WS-MOV-EOF                    VALUE '10'.
014600     05  WS-ITO-STATUS                 PIC X(02).
014700         88  WS-ITO-OK                     VALUE '00'.
014800     05  WS-MVO-STATUS                 PIC X(02).
014900         88  WS-MVO-OK                     VALUE '00'.
015000     05  WS-RPT-STATUS                 PIC X(02).
015100         88  WS-RPT-OK                     VALUE '00'.
015200 01  WS-SWITCHES.
015300     05  WS-EOF-ITEM-SW                PIC X(01) VALUE 'N'.
015400         88  WS-EOF-ITEM                   VALUE 'Y'.
015500     05  WS-EOF-MOVEMENT-SW            PIC X(01) VALUE 'N'.
015600         88  WS-EOF-MOVEMENT               VALUE 'Y'.
015700*----------------------------------------------------------------
015800* MALZEME KARTI TABLOSU - SIRALI GIRDIDEN YUKLENIR, SEARCH ALL
015900* ILE ARANIR (BINARY SEARCH). 07/1997 DEGISIKLIGI ILE DOGRUSAL
016000* ARAMANIN YERINI ALDI.
016100*----------------------------------------------------------------
016200 01  WS-ITEM-TABLE-CTL.
016300     05  WS-ITEM-CT                    PIC 9(05) COMP VALUE ZERO.
016400     05  WS-ITEM-TABLE.
016500         10  WS-ITEM-ENTRY OCCURS 2000 TIMES
016600                 ASCENDING KEY IS TBL-ITM-ID
016700                 INDEXED BY ITM-IDX.
016800             15  TBL-ITM-ID             PIC 9(06).
016900             15  TBL-ITM-NAME           PIC X(30).
017000             15  TBL-ITM-TYPE           PIC X(10).
017100             15  TBL-ITM-UNIT           PIC X(08).
017200             15  TBL-ITM-STOCK          PIC S9(10)V99.
017300             15  TBL-ITM-CRITICAL       PIC S9(10)V99.
017400             15  TBL-ITM-OPTIMAL        PIC S9(10)V99.
017500             15  TBL-ITM-PRICE          PIC S9(08)V99.
017600*----------------------------------------------------------------
017700* BAGISCI ISTATISTIK TABLOSU - HAREKET DOSYASI TARIH SIRALI OLUP
017800* BAGISCI NO'YA GORE SIRALI OLMADIGINDAN DOGRUSAL ARAMA KULLANILIR.
017900*----------------------------------------------------------------
018000 01  WS-DONOR-TABLE-CTL.
018100     05  WS-DONOR-CT                   PIC 9(03) COMP VALUE ZERO.
018200     05  WS-DONOR-TABLE.
018300         10  WS-DONOR-ENTRY OCCURS 300 TIMES
018400                 INDEXED BY DNR-IDX.
018500             15  TBL-DONOR-ID           PIC 9(06).
018600             15  TBL-DONOR-NAME         PIC X(30).
018700             15  TBL-DONOR-COUNT        PIC 9(07) COMP.
018800             15  TBL-DONOR-VALUE        PIC S9(11)V99.
018900 01  WS-DONOR-SRCH-SW                  PIC X(01).
019000     88  WS-DONOR-FOUND                    VALUE 'Y'.
019100 01  WS-POST-COUNTERS COMP.
019200     05  WS-MOV-READ-CT                PIC 9(07) VALUE ZERO.
019300     05  WS-MOV-POSTED-CT               PIC 9(07) VALUE ZERO.
019400     05  WS-MOV-REJECTED-CT             PIC 9(07) VALUE ZERO.
019500*----------------------------------------------------------------
019600* TOPLAM GIREN/CIKAN MIKTAR SAYAC ALANLARI - TABLO GORUNUMU ILE
019700* YAZDIRMA RUTININE TEK BIR PERFORM ILE AKTARILIR.
019800*----------------------------------------------------------------
019900 01  WS-QTY-TOTALS.
020000     05  WS-TOTAL-IN-QTY               PIC S9(11)V99 VALUE ZERO.
020100     05  WS-TOTAL-OUT-QTY              PIC S9(11)V99 VALUE ZERO.
020200 01  WS-QTY-TOTALS-TBL REDEFINES WS-QTY-TOTALS.
020300     05  WS-QTY-TOTAL-TBL              PIC S9(11)V99
020400                                        OCCURS 2 TIMES.
020500 01  WS-STATUS-COUNTERS COMP.
020600     05  WS-CRITICAL-CT                PIC 9(05) VALUE ZERO.
020700     05  WS-LOW-CT                     PIC 9(05) VALUE ZERO.
020800     05  WS-OPTIMAL-CT                 PIC 9(05) VALUE ZERO.
020900     05  WS-NORMAL-CT                  PIC 9(05) VALUE ZERO.
021000*----------------------------------------------------------------
021100* DURUM SAYAC TOPLAMININ MALZEME ADEDI ILE UYUMUNU KONTROL ETMEK
021200* ICIN TABLO GORUNUMU (BKZ 9060-KONTROL-TOPLAMI).
021300*----------------------------------------------------------------
021400 01  WS-STATUS-TALLY-TBL REDEFINES WS-STATUS-COUNTERS.
021500     05  WS-STATUS-CT-TBL              PIC 9(05) COMP
021600                                        OCCURS 4 TIMES.
021700 01  WS-STATUS-SUM                     PIC 9(07) COMP VALUE ZERO.
021800 01  WS-TALLY-SUB                      PIC 9(02) COMP VALUE ZERO.
021900 01  WS-TOTAL-STOCK-VALUE              PIC S9(13)V99 VALUE ZERO.
022000 01  WS-CLASS-WORD                     PIC X(08).
022100 01  WS-EDIT-AREA.
022200     05  WS-STOCK-BEFORE               PIC S9(10)V99.
022300     05  WS-STOCK-AFTER                PIC S9(10)V99.
022400     05  WS-REJECT-REASON              PIC X(20).
022500     05  WS-CRIT-X-1-5                 PIC S9(11)V999 COMP-3.
022600     05  WS-VALUE-CALC                 PIC S9(13)V9999.
022700 01  WS-CURRENT-DATE-AREA.
022800     05  WS-CURR-YYYY                  PIC 9(04).
022900     05  WS-CURR-MM                    PIC 9(02).
023000     05  WS-CURR-DD                    PIC 9(02).
023100 01  WS-CURR-DATE-8 REDEFINES WS-CURRENT-DATE-AREA
023200                                        PIC 9(08).
023300 01  WS-PAGE-CT                        PIC 9(05) COMP VALUE ZERO.
023400 01  WS-LINE-CT                        PIC 9(03) COMP VALUE 99.
023500 01  WRN-LINE                          PIC X(132).
023600*----------------------------------------------------------------
023700* SAYFA BASLIKLARI VE SATIR KALIPLARI.
023800*----------------------------------------------------------------
023900 01  HDR-POST-LINE-1.
024000     05  FILLER                        PIC X(10) VALUE SPACES.
024100     05  FILLER                        PIC X(34)
024200                  VALUE 'SELSEBIL DERNEGI - STOK HAREKETI'.
024300     05  FILLER                        PIC X(67) VALUE SPACES.
024400     05  FILLER                        PIC X(11) VALUE 'RAPOR TARIH'.
024500     05  HDR-POST-DATE                 PIC 9(08).
024600     05  FILLER                        PIC X(02) VALUE SPACES.
024700 01  HDR-POST-LINE-2.
024800     05  FILLER                        PIC X(01) VALUE SPACE.
024900     05  FILLER                        PIC X(07) VALUE 'MALZEME'.
025000     05  FILLER                        PIC X(24) VALUE SPACES.
025100     05  FILLER                        PIC X(04) VALUE 'TIP'.
025200     05  FILLER                        PIC X(08) VALUE SPACES.
025300     05  FILLER                        PIC X(06) VALUE 'MIKTAR'.
025400     05  FILLER                        PIC X(06) VALUE SPACES.
025500     05  FILLER                        PIC X(05) VALUE 'ONCE'.
025600     05  FILLER                        PIC X(07) VALUE SPACES.
025700     05  FILLER                        PIC X(05) VALUE 'SONRA'.
025800     05  FILLER                        PIC X(08) VALUE SPACES.
025900     05  FILLER                        PIC X(06) VALUE 'DURUM'.
026000     05  FILLER                        PIC X(45) VALUE SPACES.
026100 01  DTL-POST-LINE.
026200     05  FILLER                        PIC X(01) VALUE SPACE.
026300     05  DTL-MOV-ITEM-ID               PIC ZZZZZ9.
026400     05  FILLER                        PIC X(02) VALUE SPACES.
026500     05  DTL-MOV-NAME                  PIC X(22).
026600     05  FILLER                        PIC X(01) VALUE SPACES.
026700     05  DTL-MOV-TYPE                  PIC X(10).
026800     05  FILLER                        PIC X(01) VALUE SPACES.
026900     05  DTL-MOV-QTY                   PIC ZZ,ZZZ,ZZ9.99-.
027000     05  FILLER                        PIC X(01) VALUE SPACES.
027100     05  DTL-MOV-BEFORE                PIC ZZ,ZZZ,ZZ9.99-.
027200     05  FILLER                        PIC X(01) VALUE SPACES.
027300     05  DTL-MOV-AFTER                 PIC ZZ,ZZZ,ZZ9.99-.
027400     05  FILLER                        PIC X(01) VALUE SPACES.
027500     05  DTL-MOV-STATUS                PIC X(08).
027600     05  FILLER                        PIC X(01) VALUE SPACES.
027700     05  DTL-MOV-REASON                PIC X(20).
027800     05  FILLER                        PIC X(15) VALUE SPACES.
027900 01  TRL-POST-LINE-1.
028000     05  FILLER                        PIC X(01) VALUE SPACE.
028100     05  FILLER                        PIC X(20)
028200                  VALUE 'OKUNAN HAREKET SAYISI:'.
028300     05  TRL-MOV-READ                  PIC ZZZ,ZZ9.
028400     05  FILLER                        PIC X(01) VALUE SPACES.
028500     05  FILLER                        PIC X(19)
028600                  VALUE 'ISLENEN:'.
028700     05  TRL-MOV-POSTED                PIC ZZZ,ZZ9.
028800     05  FILLER                        PIC X(01) VALUE SPACES.
028900     05  FILLER                        PIC X(11)
029000                  VALUE 'REDDEDILEN:'.
029100     05  TRL-MOV-REJECTED              PIC ZZZ,ZZ9.
029200     05  FILLER                        PIC X(58) VALUE SPACES.
029300 01  TRL-POST-LINE-2.
029400     05  FILLER                        PIC X(01) VALUE SPACE.
029500     05  FILLER                        PIC X(20)
029600                  VALUE 'TOPLAM GIREN MIKTAR:'.
029700     05  TRL-TOTAL-IN                  PIC ZZ,ZZZ,ZZ9.99-.
029800     05  FILLER                        PIC X(03) VALUE SPACES.
029900     05  FILLER                        PIC X(20)
030000                  VALUE 'TOPLAM CIKAN MIKTAR:'.
030100     05  TRL-TOTAL-OUT                 PIC ZZ,ZZZ,ZZ9.99-.
030200     05  FILLER                        PIC X(60) VALUE SPACES.
030300 01  HDR-STAT-LINE-1.
030400     05  FILLER                        PIC X(10) VALUE SPACES.
030500     05  FILLER                        PIC X(31)
030600                  VALUE 'SELSEBIL DERNEGI - STOK DURUMU'.
030700     05  FILLER                        PIC X(91) VALUE SPACES.
030800 01  HDR-STAT-LINE-2.
030900     05  FILLER                        PIC X(01) VALUE SPACE.
031000     05  FILLER                        PIC X(07) VALUE 'MALZEME'.
031100     05  FILLER                        PIC X(24) VALUE SPACES.
031200     05  FILLER                        PIC X(04) VALUE 'STOK'.
031300     05  FILLER                        PIC X(10) VALUE SPACES.
031400     05  FILLER                        PIC X(07) VALUE 'KRITIK'.
031500     05  FILLER                        PIC X(08) VALUE SPACES.
031600     05  FILLER                        PIC X(07) VALUE 'OPTIMAL'.
031700     05  FILLER                        PIC X(08) VALUE SPACES.
031800     05  FILLER                        PIC X(05) VALUE 'DURUM'.
031900     05  FILLER                        PIC X(08) VALUE SPACES.
032000     05  FILLER                        PIC X(05) VALUE 'DEGER'.
032100     05  FILLER                        PIC X(38) VALUE SPACES.
032200 01  DTL-STAT-LINE.
032300     05  FILLER                        PIC X(01) VALUE SPACE.
032400     05  DTL-STA-ITEM-ID               PIC ZZZZZ9.
032500     05  FILLER                        PIC X(02) VALUE SPACES.
032600     05  DTL-STA-NAME                  PIC X(28).
032700     05  FILLER                        PIC X(01) VALUE SPACES.
032800     05  DTL-STA-STOCK                 PIC ZZ,ZZZ,ZZ9.99-.
032900     05  FILLER                        PIC X(01) VALUE SPACES.
033000     05  DTL-STA-CRITICAL              PIC ZZ,ZZZ,ZZ9.99-.
033100     05  FILLER                        PIC X(01) VALUE SPACES.
033200     05  DTL-STA-OPTIMAL               PIC ZZ,ZZZ,ZZ9.99-.
033300     05  FILLER                        PIC X(01) VALUE SPACES.
033400     05  DTL-STA-CLASS                 PIC X(08).
033500     05  FILLER                        PIC X(01) VALUE SPACES.
033600     05  DTL-STA-VALUE                 PIC ZZ,ZZZ,ZZ9.99-.
033700     05  FILLER                        PIC X(26) VALUE SPACES.
033800 01  TRL-STAT-LINE.
033900     05  FILLER                        PIC X(01) VALUE SPACE.
034000     05  FILLER                        PIC X(10)
034100                  VALUE 'KRITIK:'.
034200     05  TRL-STA-CRITICAL              PIC ZZ,ZZ9.
034300     05  FILLER                        PIC X(03) VALUE SPACES.
034400     05  FILLER                        PIC X(08)
034500                  VALUE 'DUSUK:'.
034600     05  TRL-STA-LOW                   PIC ZZ,ZZ9.
034700     05  FILLER                        PIC X(03) VALUE SPACES.
034800     05  FILLER                        PIC X(10)
034900                  VALUE 'OPTIMAL:'.
035000     05  TRL-STA-OPTIMAL               PIC ZZ,ZZ9.
035100     05  FILLER                        PIC X(03) VALUE SPACES.
035200     05  FILLER                        PIC X(10)
035300                  VALUE 'NORMAL:'.
035400     05  TRL-STA-NORMAL                PIC ZZ,ZZ9.
035500     05  FILLER                        PIC X(01) VALUE SPACES.
035600     05  FILLER                        PIC X(23)
035700                  VALUE 'TOPLAM STOK DEGERI:'.
035800     05  TRL-STA-VALUE                 PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
035900     05  FILLER                        PIC X(18) VALUE SPACES.
036000 01  HDR-DONOR-LINE-1.
036100     05  FILLER                        PIC X(10) VALUE SPACES.
036200     05  FILLER                        PIC X(35)
036300                  VALUE 'SELSEBIL DERNEGI - BAGISCI OZETI'.
036400     05  FILLER                        PIC X(87) VALUE SPACES.
036500 01  HDR-DONOR-LINE-2.
036600     05  FILLER                        PIC X(01) VALUE SPACE.
036700     05  FILLER                        PIC X(07) VALUE 'BAGISCI'.
036800     05  FILLER                        PIC X(04) VALUE SPACES.
036900     05  FILLER                        PIC X(30) VALUE SPACES.
037000     05  FILLER                        PIC X(09) VALUE 'BAGIS-ADT'.
037100     05  FILLER                        PIC X(06) VALUE SPACES.
037200     05  FILLER                        PIC X(12) VALUE 'TOPLAM DEGER'.
037300     05  FILLER                        PIC X(63) VALUE SPACES.
037400 01  DTL-DONOR-LINE.
037500     05  FILLER                        PIC X(01) VALUE SPACE.
037600     05  DTL-DNR-ID                    PIC ZZZZZ9.
037700     05  FILLER                        PIC X(02) VALUE SPACES.
037800     05  DTL-DNR-NAME                  PIC X(30).
037900     05  FILLER                        PIC X(02) VALUE SPACES.
038000     05  DTL-DNR-COUNT                 PIC ZZZ,ZZ9.
038100     05  FILLER                        PIC X(04) VALUE SPACES.
038200     05  DTL-DNR-VALUE                 PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
038300     05  FILLER                        PIC X(62) VALUE SPACES.
038400 PROCEDURE DIVISION.
038500*----------------------------------------------------------------
038600* ANA KONTROL PARAGRAFI.
038700*----------------------------------------------------------------
038800 0000-MAIN-CONTROL.
038900     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
039000     PERFORM 4000-POST-MOVEMENTS THRU 4000-EXIT
039100         UNTIL WS-EOF-MOVEMENT.
039200     PERFORM 5000-REWRITE-ITEM-MASTER THRU 5000-EXIT.
039300     PERFORM 8000-DONOR-STATISTICS THRU 8000-EXIT.
039400     PERFORM 9000-FINISH THRU 9000-EXIT.
039500     STOP RUN.
039600*----------------------------------------------------------------
039700 1000-INITIALIZE.
039800     OPEN INPUT ITEM-FILE.
039900     OPEN INPUT MOVEMENT-FILE.
040000     OPEN OUTPUT ITEM-OUT-FILE.
040100     OPEN OUTPUT MOVEMENT-OUT-FILE.
040200     OPEN OUTPUT REPORT-FILE.
040300     ACCEPT WS-CURR-DATE-8 FROM DATE YYYYMMDD.
040400     PERFORM 3000-LOAD-ITEM-TABLE THRU 3000-EXIT.
040500     PERFORM 8100-READ-MOVEMENT THRU 8100-EXIT.
040600 1000-EXIT.
040700     EXIT.
040800*----------------------------------------------------------------
040900* MALZEME KARTLARINI DOSYADAN OKUYUP TABLOYA YUKLER. DOSYA ITM-ID
041000* SIRALI OLDUGUNDAN TABLO DA SIRALI DOLAR, SEARCH ALL KULLANILIR.
041100*----------------------------------------------------------------
041200 3000-LOAD-ITEM-TABLE.
041300     PERFORM 3100-READ-ITEM THRU 3100-EXIT.
041400     PERFORM 3200-BUILD-ENTRY THRU 3200-EXIT
041500         UNTIL WS-EOF-ITEM.
041600 3000-EXIT.
041700     EXIT.
041800 3100-READ-ITEM.
041900     READ ITEM-FILE
042000         AT END SET WS-EOF-ITEM TO TRUE
042100     END-READ.
042200 3100-EXIT.
042300     EXIT.
042400 3200-BUILD-ENTRY.
042500     IF ITM-STOCK-SIGN-BYTE IS NOT NUMERIC
042600         MOVE ZERO TO ITM-STOCK-AMOUNT
042700     END-IF.
042800     ADD 1 TO WS-ITEM-CT.
042900     MOVE ITM-ID           TO TBL-ITM-ID (WS-ITEM-CT).
043000     MOVE ITM-NAME         TO TBL-ITM-NAME (WS-ITEM-CT).
043100     MOVE ITM-TYPE         TO TBL-ITM-TYPE (WS-ITEM-CT).
043200     MOVE ITM-UNIT         TO TBL-ITM-UNIT (WS-ITEM-CT).
043300     MOVE ITM-STOCK-AMOUNT TO TBL-ITM-STOCK (WS-ITEM-CT).
043400     MOVE ITM-CRITICAL-LEVEL TO TBL-ITM-CRITICAL (WS-ITEM-CT).
043500     MOVE ITM-OPTIMAL-LEVEL TO TBL-ITM-OPTIMAL (WS-ITEM-CT).
043600     MOVE ITM-UNIT-PRICE   TO TBL-ITM-PRICE (WS-ITEM-CT).
043700     PERFORM 3100-READ-ITEM THRU 3100-EXIT.
043800 3200-EXIT.
043900     EXIT.
044000*----------------------------------------------------------------
044100* HER HAREKET KAYDI ICIN MALZEMEYI TABLODA ARAR, KURALA GORE
044200* ISLER VE CIKTI HAREKET KAYDINI YAZAR.
044300*----------------------------------------------------------------
044400 4000-POST-MOVEMENTS.
044500     ADD 1 TO WS-MOV-READ-CT.
044600     MOVE SPACES TO WS-REJECT-REASON.
044700     SET ITM-IDX TO 1.
044800     SEARCH ALL WS-ITEM-ENTRY
044900         AT END
045000             MOVE 'BILINMEYEN MALZEME NO' TO WS-REJECT-REASON
045100             MOVE ZERO TO WS-STOCK-BEFORE
045200             MOVE ZERO TO WS-STOCK-AFTER
045300             ADD 1 TO WS-MOV-REJECTED-CT
045400         WHEN TBL-ITM-ID (ITM-IDX) = MOV-ITEM-ID
045500             PERFORM 4050-APPLY-RULE THRU 4050-EXIT
045600     END-SEARCH.
045700     PERFORM 4900-WRITE-MOVEMENT-OUT THRU 4900-EXIT.
045800     PERFORM 8100-READ-MOVEMENT THRU 8100-EXIT.
045900 4000-EXIT.
046000     EXIT.
046100 4050-APPLY-RULE.
046200     MOVE TBL-ITM-STOCK (ITM-IDX) TO WS-STOCK-BEFORE.
046300     EVALUATE TRUE
046400         WHEN MOV-TYPE-IN
046500             PERFORM 4100-POST-IN THRU 4100-EXIT
046600         WHEN MOV-TYPE-OUT
046700             PERFORM 4200-POST-OUT THRU 4200-EXIT
046800         WHEN MOV-TYPE-ADJUST
046900             PERFORM 4300-POST-ADJUST THRU 4300-EXIT
047000         WHEN MOV-TYPE-TRANSFER
047100             PERFORM 4200-POST-OUT THRU 4200-EXIT
047200         WHEN OTHER
047300             MOVE 'GECERSIZ HAREKET TIPI' TO WS-REJECT-REASON
047400             MOVE WS-STOCK-BEFORE TO WS-STOCK-AFTER
047500             ADD 1 TO WS-MOV-REJECTED-CT
047600     END-EVALUATE.
047700 4050-EXIT.
047800     EXIT.
047900 4100-POST-IN.
048000     IF MOV-QTY > ZERO
048100         ADD MOV-QTY TO TBL-ITM-STOCK (ITM-IDX)
048200         MOVE TBL-ITM-STOCK (ITM-IDX) TO WS-STOCK-AFTER
048300         ADD MOV-QTY TO WS-TOTAL-IN-QTY
048400         ADD 1 TO WS-MOV-POSTED-CT
048500         IF MOV-DONOR-ID NOT = ZERO OR MOV-DONOR-NAME NOT = SPACES
048600             PERFORM 4150-ACCUM-DONOR THRU 4150-EXIT
048700         END-IF
048800     ELSE
048900         MOVE 'GECERSIZ MIKTAR' TO WS-REJECT-REASON
049000         MOVE WS-STOCK-BEFORE TO WS-STOCK-AFTER
049100         ADD 1 TO WS-MOV-REJECTED-CT
049200     END-IF.
049300 4100-EXIT.
049400     EXIT.
049500*----------------------------------------------------------------
049600* BAGISCI TABLOSUNDA DOGRUSAL ARAMA - HAREKET DOSYASI BAGISCIYA
049700* GORE SIRALI DEGILDIR.
049800*----------------------------------------------------------------
049900 4150-ACCUM-DONOR.
050000     MOVE 'N' TO WS-DONOR-SRCH-SW.
050100     SET DNR-IDX TO 1.
050200     SEARCH WS-DONOR-ENTRY
050300         AT END
050400             CONTINUE
050500         WHEN TBL-DONOR-ID (DNR-IDX) = MOV-DONOR-ID
050600             AND MOV-DONOR-ID NOT = ZERO
050700             SET WS-DONOR-FOUND TO TRUE
050800     END-SEARCH.
050900     IF NOT WS-DONOR-FOUND
051000         ADD 1 TO WS-DONOR-CT
051100         SET DNR-IDX TO WS-DONOR-CT
051200         MOVE MOV-DONOR-ID   TO TBL-DONOR-ID (DNR-IDX)
051300         MOVE MOV-DONOR-NAME TO TBL-DONOR-NAME (DNR-IDX)
051400         MOVE ZERO TO TBL-DONOR-COUNT (DNR-IDX)
051500         MOVE ZERO TO TBL-DONOR-VALUE (DNR-IDX)
051600     END-IF.
051700     ADD 1 TO TBL-DONOR-COUNT (DNR-IDX).
051800     IF TBL-ITM-PRICE (ITM-IDX) > ZERO
051900         COMPUTE WS-VALUE-CALC ROUNDED =
052000             MOV-QTY * TBL-ITM-PRICE (ITM-IDX)
052100         ADD WS-VALUE-CALC TO TBL-DONOR-VALUE (DNR-IDX)
052200     END-IF.
052300 4150-EXIT.
052400     EXIT.
052500 4200-POST-OUT.
052600     IF MOV-QTY > ZERO AND
052700         TBL-ITM-STOCK (ITM-IDX) >= MOV-QTY
052800         SUBTRACT MOV-QTY FROM TBL-ITM-STOCK (ITM-IDX)
052900         MOVE TBL-ITM-STOCK (ITM-IDX) TO WS-STOCK-AFTER
053000         ADD MOV-QTY TO WS-TOTAL-OUT-QTY
053100         ADD 1 TO WS-MOV-POSTED-CT
053200     ELSE
053300         MOVE 'YETERSIZ STOK' TO WS-REJECT-REASON
053400         MOVE WS-STOCK-BEFORE TO WS-STOCK-AFTER
053500         ADD 1 TO WS-MOV-REJECTED-CT
053600     END-IF.
053700 4200-EXIT.
053800     EXIT.
053900 4300-POST-ADJUST.
054000     IF MOV-QTY >= ZERO
054100         MOVE MOV-QTY TO TBL-ITM-STOCK (ITM-IDX)
054200         MOVE TBL-ITM-STOCK (ITM-IDX) TO WS-STOCK-AFTER
054300         ADD 1 TO WS-MOV-POSTED-CT
054400     ELSE
054500         MOVE 'GECERSIZ MIKTAR' TO WS-REJECT-REASON
054600         MOVE WS-STOCK-BEFORE TO WS-STOCK-AFTER
054700         ADD 1 TO WS-MOV-REJECTED-CT
054800     END-IF.
054900 4300-EXIT.
055000     EXIT.
055100 4900-WRITE-MOVEMENT-OUT.
055200     IF WS-LINE-CT > 55
055300         PERFORM 7000-PRINT-POST-HDR THRU 7000-EXIT
055400     END-IF.
055500     MOVE MOV-ITEM-ID    TO MVO-ITEM-ID  DTL-MOV-ITEM-ID.
055600     MOVE MOV-TYPE       TO MVO-TYPE     DTL-MOV-TYPE.
055700     MOVE MOV-QTY        TO MVO-QTY      DTL-MOV-QTY.
055800     MOVE MOV-DONOR-ID   TO MVO-DONOR-ID.
055900     MOVE MOV-DONOR-NAME TO MVO-DONOR-NAME.
056000     MOVE MOV-FAMILY-ID  TO MVO-FAMILY-ID.
056100     MOVE MOV-DATE       TO MVO-DATE.
056200     MOVE MOV-REF-NO     TO MVO-REF-NO.
056300     MOVE WS-STOCK-BEFORE TO MVO-STOCK-BEFORE DTL-MOV-BEFORE.
056400     MOVE WS-STOCK-AFTER  TO MVO-STOCK-AFTER  DTL-MOV-AFTER.
056500     IF WS-REJECT-REASON = SPACES
056600         SET MVO-STATUS-POSTED TO TRUE
056700         MOVE TBL-ITM-NAME (ITM-IDX) TO DTL-MOV-NAME
056800     ELSE
056900         SET MVO-STATUS-REJECTED TO TRUE
057000         IF ITM-IDX > 0 AND ITM-IDX <= WS-ITEM-CT
057100             MOVE TBL-ITM-NAME (ITM-IDX) TO DTL-MOV-NAME
057200         ELSE
057300             MOVE SPACES TO DTL-MOV-NAME
057400         END-IF
057500     END-IF.
057600     MOVE MVO-STATUS TO DTL-MOV-STATUS.
057700     MOVE WS-REJECT-REASON TO DTL-MOV-REASON.
057800     WRITE MOVEMENT-OUT-REC.
057900     WRITE REPORT-LINE FROM DTL-POST-LINE.
058000     ADD 1 TO WS-LINE-CT.
058100 4900-EXIT.
058200     EXIT.
058300*----------------------------------------------------------------
058400* GUNCELLENMIS MALZEME KARTLARI CIKIS DOSYASINA YAZILIR, AYNI
058500* GECISTE HER KALEM ICIN STOK DURUMU SINIFLANDIRILIR VE RAPOR
058600* SATIRI BASILIR.
058700*----------------------------------------------------------------
058800 5000-REWRITE-ITEM-MASTER.
058900     PERFORM 7100-PRINT-STAT-HDR THRU 7100-EXIT.
059000     PERFORM 5100-WRITE-ONE-ITEM THRU 5100-EXIT
059100         VARYING ITM-IDX FROM 1 BY 1
059200         UNTIL ITM-IDX > WS-ITEM-CT.
059300 5000-EXIT.
059400     EXIT.
059500 5100-WRITE-ONE-ITEM.
059600     MOVE SPACES TO ITEM-OUT-REC.
059700     MOVE TBL-ITM-ID (ITM-IDX)       TO ITM-ID.
059800     MOVE TBL-ITM-NAME (ITM-IDX)     TO ITM-NAME.
059900     MOVE TBL-ITM-TYPE (ITM-IDX)     TO ITM-TYPE.
060000     MOVE TBL-ITM-UNIT (ITM-IDX)     TO ITM-UNIT.
060100     MOVE TBL-ITM-STOCK (ITM-IDX)    TO ITM-STOCK-AMOUNT.
060200     MOVE TBL-ITM-CRITICAL (ITM-IDX) TO ITM-CRITICAL-LEVEL.
060300     MOVE TBL-ITM-OPTIMAL (ITM-IDX)  TO ITM-OPTIMAL-LEVEL.
060400     MOVE TBL-ITM-PRICE (ITM-IDX)    TO ITM-UNIT-PRICE.
060500     MOVE ITEM-REC TO ITEM-OUT-REC.
060600     WRITE ITEM-OUT-REC.
060700     PERFORM 7150-CLASSIFY-ITEM THRU 7150-EXIT.
060800     IF WS-LINE-CT > 55
060900         PERFORM 7100-PRINT-STAT-HDR THRU 7100-EXIT
061000     END-IF.
061100     MOVE TBL-ITM-ID (ITM-IDX)   TO DTL-STA-ITEM-ID.
061200     MOVE TBL-ITM-NAME (ITM-IDX) TO DTL-STA-NAME.
061300     MOVE TBL-ITM-STOCK (ITM-IDX) TO DTL-STA-STOCK.
061400     MOVE TBL-ITM-CRITICAL (ITM-IDX) TO DTL-STA-CRITICAL.
061500     MOVE TBL-ITM-OPTIMAL (ITM-IDX) TO DTL-STA-OPTIMAL.
061600     MOVE WS-CLASS-WORD TO DTL-STA-CLASS.
061700     IF TBL-ITM-PRICE (ITM-IDX) > ZERO
061800         COMPUTE WS-VALUE-CALC ROUNDED =
061900             TBL-ITM-STOCK (ITM-IDX) * TBL-ITM-PRICE (ITM-IDX)
062000         MOVE WS-VALUE-CALC TO DTL-STA-VALUE
062100         ADD WS-VALUE-CALC TO WS-TOTAL-STOCK-VALUE
062200     ELSE
062300         MOVE SPACES TO DTL-STA-VALUE
062400     END-IF.
062500     WRITE REPORT-LINE FROM DTL-STAT-LINE.
062600     ADD 1 TO WS-LINE-CT.
062700 5100-EXIT.
062800     EXIT.
062900*----------------------------------------------------------------
063000* KRITIK, DUSUK, OPTIMAL, NORMAL ONCELIK SIRASINA GORE BELIRLENIR.
063100*----------------------------------------------------------------
063200 7150-CLASSIFY-ITEM.
063300     COMPUTE WS-CRIT-X-1-5 =
063400         TBL-ITM-CRITICAL (ITM-IDX) * 1.5.
063500     EVALUATE TRUE
063600         WHEN TBL-ITM-STOCK (ITM-IDX) <= TBL-ITM-CRITICAL (ITM-IDX)
063700             MOVE 'CRITICAL' TO WS-CLASS-WORD
063800             ADD 1 TO WS-CRITICAL-CT
063900         WHEN TBL-ITM-STOCK (ITM-IDX) <= WS-CRIT-X-1-5
064000             MOVE 'LOW' TO WS-CLASS-WORD
064100             ADD 1 TO WS-LOW-CT
064200         WHEN TBL-ITM-OPTIMAL (ITM-IDX) = ZERO
064300             MOVE 'OPTIMAL' TO WS-CLASS-WORD
064400             ADD 1 TO WS-OPTIMAL-CT
064500         WHEN TBL-ITM-STOCK (ITM-IDX) >= TBL-ITM-OPTIMAL (ITM-IDX)
064600             MOVE 'OPTIMAL' TO WS-CLASS-WORD
064700             ADD 1 TO WS-OPTIMAL-CT
064800         WHEN OTHER
064900             MOVE 'NORMAL' TO WS-CLASS-WORD
065000             ADD 1 TO WS-NORMAL-CT
065100     END-EVALUATE.
065200 7150-EXIT.
065300     EXIT.
065400*----------------------------------------------------------------
065500* BAGISCI TABLOSUNU GEZEREK OZET RAPORU BASAR.
065600*----------------------------------------------------------------
065700 8000-DONOR-STATISTICS.
065800     IF WS-DONOR-CT > ZERO
065900         PERFORM 7200-PRINT-DONOR-HDR THRU 7200-EXIT
066000         PERFORM 8050-PRINT-ONE-DONOR THRU 8050-EXIT
066100             VARYING DNR-IDX FROM 1 BY 1
066200             UNTIL DNR-IDX > WS-DONOR-CT
066300     END-IF.
066400 8000-EXIT.
066500     EXIT.
066600 8050-PRINT-ONE-DONOR.
066700     IF WS-LINE-CT > 55
066800         PERFORM 7200-PRINT-DONOR-HDR THRU 7200-EXIT
066900     END-IF.
067000     MOVE TBL-DONOR-ID (DNR-IDX)    TO DTL-DNR-ID.
067100     MOVE TBL-DONOR-NAME (DNR-IDX)  TO DTL-DNR-NAME.
067200     MOVE TBL-DONOR-COUNT (DNR-IDX) TO DTL-DNR-COUNT.
067300     IF TBL-DONOR-VALUE (DNR-IDX) > ZERO
067400         MOVE TBL-DONOR-VALUE (DNR-IDX) TO DTL-DNR-VALUE
067500     ELSE
067600         MOVE SPACES TO DTL-DNR-VALUE
067700     END-IF.
067800     WRITE REPORT-LINE FROM DTL-DONOR-LINE.
067900     ADD 1 TO WS-LINE-CT.
068000 8050-EXIT.
068100     EXIT.
068200 8100-READ-MOVEMENT.
068300     READ MOVEMENT-FILE
068400         AT END SET WS-EOF-MOVEMENT TO TRUE
068500     END-READ.
068600 8100-EXIT.
068700     EXIT.
068800*----------------------------------------------------------------
068900* STOK HAREKETI RAPORU SAYFA BASLIGI.
069000*----------------------------------------------------------------
069100 7000-PRINT-POST-HDR.
069200     ADD 1 TO WS-PAGE-CT.
069300     MOVE WS-CURR-DATE-8 TO HDR-POST-DATE.
069400     IF WS-PAGE-CT > 1
069500         WRITE REPORT-LINE FROM HDR-POST-LINE-1
069600             AFTER ADVANCING TOP-OF-FORM
069700     ELSE
069800         WRITE REPORT-LINE FROM HDR-POST-LINE-1
069900             AFTER ADVANCING 1 LINE
070000     END-IF.
070100     WRITE REPORT-LINE FROM HDR-POST-LINE-2
070200         AFTER ADVANCING 2 LINES.
070300     MOVE 4 TO WS-LINE-CT.
070400 7000-EXIT.
070500     EXIT.
070600*----------------------------------------------------------------
070700* STOK DURUMU RAPORU SAYFA BASLIGI.
070800*----------------------------------------------------------------
070900 7100-PRINT-STAT-HDR.
071000     ADD 1 TO WS-PAGE-CT.
071100     WRITE REPORT-LINE FROM HDR-STAT-LINE-1
071200         AFTER ADVANCING TOP-OF-FORM.
071300     WRITE REPORT-LINE FROM HDR-STAT-LINE-2
071400         AFTER ADVANCING 2 LINES.
071500     MOVE 3 TO WS-LINE-CT.
071600 7100-EXIT.
071700     EXIT.
071800*----------------------------------------------------------------
071900* BAGISCI OZETI RAPORU SAYFA BASLIGI.
072000*----------------------------------------------------------------
072100 7200-PRINT-DONOR-HDR.
072200     ADD 1 TO WS-PAGE-CT.
072300     WRITE REPORT-LINE FROM HDR-DONOR-LINE-1
072400         AFTER ADVANCING TOP-OF-FORM.
072500     WRITE REPORT-LINE FROM HDR-DONOR-LINE-2
072600         AFTER ADVANCING 2 LINES.
072700     MOVE 3 TO WS-LINE-CT.
072800 7200-EXIT.
072900     EXIT.
073000*----------------------------------------------------------------
073100 9000-FINISH.
073200     MOVE WS-MOV-READ-CT     TO TRL-MOV-READ.
073300     MOVE WS-MOV-POSTED-CT   TO TRL-MOV-POSTED.
073400     MOVE WS-MOV-REJECTED-CT TO TRL-MOV-REJECTED.
073500     WRITE REPORT-LINE FROM TRL-POST-LINE-1
073600         AFTER ADVANCING 2 LINES.
073700     MOVE WS-TOTAL-IN-QTY  TO TRL-TOTAL-IN.
073800     MOVE WS-TOTAL-OUT-QTY TO TRL-TOTAL-OUT.
073900     WRITE REPORT-LINE FROM TRL-POST-LINE-2
074000         AFTER ADVANCING 1 LINE.
074100     MOVE WS-CRITICAL-CT TO TRL-STA-CRITICAL.
074200     MOVE WS-LOW-CT      TO TRL-STA-LOW.
074300     MOVE WS-OPTIMAL-CT  TO TRL-STA-OPTIMAL.
074400     MOVE WS-NORMAL-CT   TO TRL-STA-NORMAL.
074500     MOVE WS-TOTAL-STOCK-VALUE TO TRL-STA-VALUE.
074600     WRITE REPORT-LINE FROM TRL-STAT-LINE
074700         AFTER ADVANCING 2 LINES.
074800     PERFORM 9050-CONTROL-CHECKS THRU 9050-EXIT.
074900     CLOSE ITEM-FILE.
075000     CLOSE MOVEMENT-FILE.
075100     CLOSE ITEM-OUT-FILE.
075200     CLOSE MOVEMENT-OUT-FILE.
075300     CLOSE REPORT-FILE.
075400 9000-EXIT.
075500     EXIT.
075600*----------------------------------------------------------------
075700* ISLEM SONU KONTROL TOPLAMLARI - DURUM SAYACLARININ MALZEME
075800* ADEDINE ESIT OLMASI VE HAREKET TOPLAMLARININ NEGATIF OLMAMASI
075900* DENETLENIR (CR-1088'DEN BERI ISTENEN KAPANIS DENETIMI).
076000*----------------------------------------------------------------
076100 9050-CONTROL-CHECKS.
076200     MOVE ZERO TO WS-STATUS-SUM.
076300     PERFORM 9055-ADD-TALLY THRU 9055-EXIT
076400         VARYING WS-TALLY-SUB FROM 1 BY 1
076500         UNTIL WS-TALLY-SUB > 4.
076600     IF WS-STATUS-SUM NOT = WS-ITEM-CT
076700         MOVE SPACES TO WRN-LINE
076800         STRING 'UYARI - DURUM SAYAC TOPLAMI MALZEME ADEDI '
076900             'ILE ESLESMIYOR' DELIMITED BY SIZE INTO WRN-LINE
077000         END-STRING
077100         WRITE REPORT-LINE FROM WRN-LINE
077200             AFTER ADVANCING 1 LINE
077300     END-IF.
077400     IF WS-QTY-TOTAL-TBL (1) < ZERO OR WS-QTY-TOTAL-TBL (2) < ZERO
077500         MOVE SPACES TO WRN-LINE
077600         STRING 'UYARI - HAREKET TOPLAMLARINDAN BIRI NEGATIF'
077700             DELIMITED BY SIZE INTO WRN-LINE
077800         END-STRING
077900         WRITE REPORT-LINE FROM WRN-LINE
078000             AFTER ADVANCING 1 LINE
078100     END-IF.
078200 9050-EXIT.
078300     EXIT.
078400 9055-ADD-TALLY.
078500     ADD WS-STATUS-CT-TBL (WS-TALLY-SUB) TO WS-STATUS-SUM.
078600 9055-EXIT.
078700     EXIT.
